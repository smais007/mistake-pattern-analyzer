000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.  MPAB01.                                                     
000030 AUTHOR.      R DONOVAN.                                                  
000040 INSTALLATION. COMPUWARE CORPORATION.                                     
000050 DATE-WRITTEN. 03/14/89.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY.    MPA INTERNAL USE ONLY.                                      
000080*                                                                         
000090*****************************************************************         
000100*                 MISTAKE PATTERN ANALYZER (MPA)                *         
000110*                       COMPUWARE CORPORATION                   *         
000120*                                                               *         
000130* PROGRAM :   MPAB01                                            *         
000140*                                                               *         
000150* FUNCTION:   PROGRAM MPAB01 IS THE MPA BATCH MAINLINE.  IT     *         
000160*             LOADS THE MISTAKE MASTER FILE INTO MEMORY, APPLIES*         
000170*             A DECK OF ADD/UPDATE/DELETE TRANSACTIONS AGAINST  *         
000180*             IT (RE-WRITING THE MASTER FILE AFTER EACH ONE),   *         
000190*             CALLS MPASP1 TO AUTO-DETECT THE MISTAKE CATEGORY  *         
000200*             OF ANY NEW OR CHANGED DESCRIPTION, THEN TALLIES   *         
000210*             HOW OFTEN EACH CATEGORY OCCURS ACROSS THE WHOLE   *         
000220*             MASTER AND PRINTS THE PATTERN ANALYSIS REPORT.    *         
000230*                                                               *         
000240* FILES   :   MISTAKE MASTER FILE    -  LINE SEQ      (I/O)     *         
000250*             TRANSACTION FILE       -  LINE SEQ      (READ)    *         
000260*             PATTERN ANALYSIS RPT   -  PRINT         (OUTPUT)  *         
000270*                                                               *         
000280* CALLS   :   MPASP1   -  CATEGORY KEYWORD SCORING SUBROUTINE   *         
000290*                                                               *         
000300* PARM    :   RUN-DATE (YYYYMMDD) -- THE BUSINESS DATE USED TO  *         
000310*             REJECT ANY MISTAKE DATE THAT FALLS IN THE FUTURE. *         
000320*                                                               *         
000330*****************************************************************         
000340*             PROGRAM CHANGE LOG                                *         
000350*             -------------------                               *         
000360*                                                               *         
000370*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000380*  --------   --------------------  --------------------------  *         
000390*  03/14/89   R DONOVAN             INITIAL VERSION -- LOAD,    *         
000400*                                   ADD, SAVE, REQUEST MPA-0001 *         
000410*  08/30/89   R DONOVAN             ADDED UPDATE AND DELETE     *         
000420*                                   TRANSACTION CODES, MPA-0006 *         
000430*  11/21/92   S KING                ADDED PATTERN ANALYSIS      *         
000440*                                   REPORT (CRITICAL/DETECTED   *         
000450*                                   TIERS), REQUEST MPA-0019    *         
000460*  04/09/95   S KING                FIXED ESCAPE HANDLING FOR   *         
000470*                                   EMBEDDED '|' CHARACTERS IN  *         
000480*                                   DESCRIPTION/RESOLUTION --   *         
000490*                                   PRIOR VERSION TRUNCATED THE *         
000500*                                   LINE AT THE FIRST ONE,      *         
000510*                                   MPA-0037                    *         
000520*  01/18/94   T MASELLI             WIDENED MST-RESOLUTION TO   *         
000530*                                   500 BYTES TO MATCH          *         
000540*                                   DESCRIPTION, MPA-0025       *         
000550*  06/14/96   T MASELLI             CORRECTED TIE-BREAK IN      *         
000560*                                   FREQUENCY TALLY TO USE      *         
000570*                                   STRICTLY-GREATER COMPARE,   *         
000580*                                   SAME FIX AS MPASP1, MPA-0074*         
000590*  11/12/98   C LUBINSKI            Y2K REVIEW -- RUN-DATE PARM *         
000600*                                   AND MST-DATE-YYYY ALREADY   *         
000610*                                   4-DIGIT, NO WINDOWING LOGIC *         
000620*                                   IN THIS PROGRAM, MPA-0091   *         
000630*  02/02/99   C LUBINSKI            ADDED EXPLICIT CENTURY      *         
000640*                                   CHECK ON RUN-DATE PARM      *         
000650*                                   (REJECTS PARM < 1900) AFTER *         
000660*                                   A TEST RUN WAS PASSED A     *         
000670*                                   2-DIGIT PARM BY JCL ERROR,  *         
000680*                                   MPA-0096                    *         
000690*  04/05/00   C LUBINSKI            REMOVED DEAD OVERCONFIDENCE *         
000700*                                   KEYWORD SYNONYM VIA MPAKEYWD*         
000710*                                   CHANGE, NO CHANGE HERE,     *         
000720*                                   LOGGED FOR CROSS-REFERENCE, *         
000730*                                   MPA-0103                    *         
000740*  09/18/01   D WREN                RAISED MASTER TABLE LIMIT   *         
000750*                                   FROM 200 TO 500 ENTRIES --  *         
000760*                                   PERSONAL LOG OUTGREW THE    *         
000770*                                   ORIGINAL TABLE SIZE, SOC4   *         
000780*                                   ON RUN 09/14, MPA-0110      *         
000790*  02/22/03   D WREN                ADDED OPERATOR CONFIRMATION *         
000800*                                   LINE SHOWING THE PREVENTION *         
000810*                                   SUGGESTION FOR THE DETECTED *         
000820*                                   CATEGORY ON ADD/RECATEGORIZE*         
000830*                                   UPDATE, MPA-0118            *         
000840*  08/11/03   J HALVORSEN           RELAXED LOAD FIELD COUNT    *         
000850*                                   CHECK TO ACCEPT 5 FIELDS -- *         
000860*                                   MISSING RESOLUTION IS NOT   *         
000870*                                   CORRUPT, MPA-0124           *         
000880*  08/11/03   J HALVORSEN           FIXED BULLET LINE SPACING --*         
000890*                                   CATEGORY CODE NO LONGER     *         
000900*                                   LEAVES GAPS BEFORE THE '(', *         
000910*                                   MPA-0127                    *         
000920*  08/12/03   J HALVORSEN           VALIDATE SEVERITY ON        *         
000930*                                   UPDATE TRANSACTIONS TOO,    *         
000940*                                   NOT JUST ADD -- BAD CODE    *         
000950*                                   WAS REACHING THE MASTER     *         
000960*                                   FILE, MPA-0131              *         
000970*  08/12/03   J HALVORSEN           GUARDED SAVE-MASTER STRING  *         
000980*                                   AGAINST A ZERO-LENGTH       *         
000990*                                   RESOLUTION -- BLEW UP ON    *         
001000*                                   EVERY ENTRY WITH NO         *         
001010*                                   RESOLUTION, MPA-0135        *         
001020*                                                               *         
001030*****************************************************************         
001040     EJECT                                                                
001050 ENVIRONMENT DIVISION.                                                    
001060                                                                          
001070 CONFIGURATION SECTION.                                                   
001080                                                                          
001090 SPECIAL-NAMES.                                                           
001100     C01 IS TOP-OF-FORM.                                                  
001110                                                                          
001120 INPUT-OUTPUT SECTION.                                                    
001130                                                                          
001140 FILE-CONTROL.                                                            
001150                                                                          
001160     SELECT MPA-MASTER-FILE     ASSIGN TO MPAMSTR                         
001170                                 ORGANIZATION IS LINE SEQUENTIAL          
001180                                 FILE STATUS IS WS-MASTFILE-STATUS.       
001190                                                                          
001200     SELECT MPA-TRANS-FILE      ASSIGN TO MPATRANI                        
001210                                 ORGANIZATION IS LINE SEQUENTIAL          
001220                                 FILE STATUS IS WS-TRANFILE-STATUS.       
001230                                                                          
001240     SELECT MPA-RPT-FILE        ASSIGN TO MPARPTO                         
001250                                 FILE STATUS IS WS-RPTFILE-STATUS.        
001260     EJECT                                                                
001270 DATA DIVISION.                                                           
001280                                                                          
001290 FILE SECTION.                                                            
001300                                                                          
001310 FD  MPA-MASTER-FILE                                                      
001320     LABEL RECORDS ARE STANDARD                                           
001330     RECORD CONTAINS 1040 CHARACTERS.                                     
001340 01  MPA-MASTER-FILE-REC.                                                 
001350     05  MPA-MASTER-FILE-DATA   PIC X(1039).                              
001360     05  FILLER                 PIC X(001).                               
001370                                                                          
001380     EJECT                                                                
001390 FD  MPA-TRANS-FILE                                                       
001400     LABEL RECORDS ARE STANDARD                                           
001410     RECORD CONTAINS 1084 CHARACTERS.                                     
001420 01  MPA-TRANS-FILE-REC.                                                  
001430     05  MPA-TRANS-FILE-DATA    PIC X(1083).                              
001440     05  FILLER                 PIC X(001).                               
001450                                                                          
001460     EJECT                                                                
001470 FD  MPA-RPT-FILE                                                         
001480     LABEL RECORDS ARE STANDARD                                           
001490     RECORD CONTAINS 80 CHARACTERS.                                       
001500 01  MPA-RPT-LINE.                                                        
001510     05  MPA-RPT-LINE-DATA      PIC X(079).                               
001520     05  FILLER                 PIC X(001).                               
001530                                                                          
001540     EJECT                                                                
001550 WORKING-STORAGE SECTION.                                                 
001560                                                                          
001570*****************************************************************         
001580*    SWITCHES                                                   *         
001590*****************************************************************         
001600                                                                          
001610 01  WS-SWITCHES.                                                         
001620     05  WS-MASTER-EOF-SW        PIC X       VALUE SPACES.                
001630         88  MASTER-FILE-EOF                 VALUE 'Y'.                   
001640     05  WS-TRANS-EOF-SW         PIC X       VALUE SPACES.                
001650         88  TRANS-FILE-EOF                  VALUE 'Y'.                   
001660     05  WS-VALID-SW             PIC X       VALUE 'Y'.                   
001670         88  TRANSACTION-VALID                VALUE 'Y'.                  
001680         88  TRANSACTION-INVALID              VALUE 'N'.                  
001690     05  WS-FOUND-SW             PIC X       VALUE 'N'.                   
001700         88  MASTER-ENTRY-FOUND               VALUE 'Y'.                  
001710         88  MASTER-ENTRY-NOT-FOUND           VALUE 'N'.                  
001720     05  WS-DUP-ID-SW            PIC X       VALUE 'N'.                   
001730         88  GENERATED-ID-DUPLICATE           VALUE 'Y'.                  
001740     05  WS-RECAT-SW             PIC X       VALUE 'N'.                   
001750         88  RECATEGORIZE-REQUIRED             VALUE 'Y'.                 
001760     05  FILLER                  PIC X(10)   VALUE SPACES.                
001770                                                                          
001780*****************************************************************         
001790*    FILE STATUS FIELDS                                         *         
001800*****************************************************************         
001810                                                                          
001820 01  WS-FILE-STATUS-FIELDS.                                               
001830     05  WS-MASTFILE-STATUS      PIC XX      VALUE SPACES.                
001840         88  MASTFILE-OK                     VALUE '00'.                  
001850         88  MASTFILE-NOT-FOUND               VALUE '35'.                 
001860         88  MASTFILE-END                     VALUE '10'.                 
001870     05  WS-TRANFILE-STATUS      PIC XX      VALUE SPACES.                
001880         88  TRANFILE-OK                     VALUE '00'.                  
001890         88  TRANFILE-NOT-FOUND               VALUE '35'.                 
001900         88  TRANFILE-END                     VALUE '10'.                 
001910     05  WS-RPTFILE-STATUS       PIC XX      VALUE SPACES.                
001920         88  RPTFILE-OK                      VALUE '00'.                  
001930     05  FILLER                  PIC X(10)   VALUE SPACES.                
001940     EJECT                                                                
001950                                                                          
001960*****************************************************************         
001970*    RUN-DATE PARAMETER WORK AREA                               *         
001980*****************************************************************         
001990                                                                          
002000 01  WS-RUN-DATE-AREA.                                                    
002010     05  WS-RUN-DATE-NUM         PIC 9(08)   VALUE ZEROES.                
002020 01  WS-RUN-DATE-AREA-R          REDEFINES WS-RUN-DATE-AREA.              
002030     05  WS-RUN-DATE-YYYY        PIC 9(04).                               
002040     05  WS-RUN-DATE-MM          PIC 9(02).                               
002050     05  WS-RUN-DATE-DD          PIC 9(02).                               
002060                                                                          
002070*****************************************************************         
002080*    COUNTERS AND SUBSCRIPTS                                    *         
002090*****************************************************************         
002100                                                                          
002110 01  WS-COUNTERS.                                                         
002120     05  WS-MASTER-COUNT         PIC S9(05)  COMP VALUE 0.                
002130     05  WS-MASTER-MAX           PIC S9(05)  COMP VALUE +500.             
002140     05  WS-LOAD-LINE-NUM        PIC S9(05)  COMP VALUE 0.                
002150     05  WS-ID-SEQ               PIC S9(05)  COMP VALUE 0.                
002160     05  WS-ML-LEN               PIC S9(05)  COMP VALUE 0.                
002170     05  WS-ML-POS               PIC S9(05)  COMP VALUE 0.                
002180     05  WS-FIELD-NUM            PIC S9(05)  COMP VALUE 0.                
002190     05  WS-OUT-POS              PIC S9(05)  COMP VALUE 0.                
002200     05  WS-GEN-TRIM-LEN         PIC S9(05)  COMP VALUE 0.                
002210     05  WS-HEX-POS              PIC S9(05)  COMP VALUE 0.                
002220     05  WS-HEX-REMAINDER        PIC S9(05)  COMP VALUE 0.                
002230     05  WS-CNT-TEXT-LEN         PIC S9(05)  COMP VALUE 0.                
002240     05  FILLER                  PIC X(05)   VALUE SPACES.                
002250                                                                          
002260 01  WS-ID-SEED-AREA.                                                     
002270     05  WS-HEX-WORK-SEED        PIC S9(09)  COMP VALUE 0.                
002280     05  WS-TIME-OF-DAY          PIC 9(08)   VALUE ZEROES.                
002290     05  FILLER                  PIC X(05)   VALUE SPACES.                
002300                                                                          
002310 01  WS-NEW-ID-FULL-AREA.                                                 
002320     05  WS-NEW-ID-HEX-FULL      PIC X(12)   VALUE SPACES.                
002330     05  FILLER                  PIC X(04)   VALUE SPACES.                
002340                                                                          
002350*****************************************************************         
002360*    DATE EDIT WORK AREA (yyyy-MM-dd, NO INTRINSIC FUNCTIONS)   *         
002370*****************************************************************         
002380                                                                          
002390 01  WS-DATE-EDIT-AREA.                                                   
002400     05  WS-DATE-EDIT-TEXT       PIC X(10)   VALUE SPACES.                
002410     05  FILLER                  PIC X(04)   VALUE SPACES.                
002420 01  WS-DATE-EDIT-AREA-R         REDEFINES WS-DATE-EDIT-AREA.             
002430     05  WS-DATE-EDIT-YYYY       PIC X(04).                               
002440     05  FILLER                  PIC X(01).                               
002450     05  WS-DATE-EDIT-MM         PIC X(02).                               
002460     05  FILLER                  PIC X(01).                               
002470     05  WS-DATE-EDIT-DD         PIC X(02).                               
002480 01  WS-DATE-EDIT-AREA-N         REDEFINES WS-DATE-EDIT-AREA.             
002490     05  WS-DATE-EDIT-YYYY-N     PIC 9(04).                               
002500     05  FILLER                  PIC X(01).                               
002510     05  WS-DATE-EDIT-MM-N       PIC 9(02).                               
002520     05  FILLER                  PIC X(01).                               
002530     05  WS-DATE-EDIT-DD-N       PIC 9(02).                               
002540                                                                          
002550 77  WS-DATE-EDIT-NUM            PIC 9(08)   COMP.                        
002560                                                                          
002570*****************************************************************         
002580*    MPASP1 CALL PARAMETER WORK AREA                            *         
002590*****************************************************************         
002600                                                                          
002610 01  WS-MPASP1-PARM-AREA.                                                 
002620     05  WS-MPASP1-DESC          PIC X(500)  VALUE SPACES.                
002630     05  WS-MPASP1-CATG          PIC X(15)   VALUE SPACES.                
002640     05  FILLER                  PIC X(05)   VALUE SPACES.                
002650     EJECT                                                                
002660                                                                          
002670*****************************************************************         
002680*    HEX DIGIT TABLE USED TO FOLD THE ID SEED INTO A HEX STRING *         
002690*****************************************************************         
002700                                                                          
002710 01  WS-HEX-DIGIT-TABLE.                                                  
002720     05  FILLER                  PIC X       VALUE '0'.                   
002730     05  FILLER                  PIC X       VALUE '1'.                   
002740     05  FILLER                  PIC X       VALUE '2'.                   
002750     05  FILLER                  PIC X       VALUE '3'.                   
002760     05  FILLER                  PIC X       VALUE '4'.                   
002770     05  FILLER                  PIC X       VALUE '5'.                   
002780     05  FILLER                  PIC X       VALUE '6'.                   
002790     05  FILLER                  PIC X       VALUE '7'.                   
002800     05  FILLER                  PIC X       VALUE '8'.                   
002810     05  FILLER                  PIC X       VALUE '9'.                   
002820     05  FILLER                  PIC X       VALUE 'A'.                   
002830     05  FILLER                  PIC X       VALUE 'B'.                   
002840     05  FILLER                  PIC X       VALUE 'C'.                   
002850     05  FILLER                  PIC X       VALUE 'D'.                   
002860     05  FILLER                  PIC X       VALUE 'E'.                   
002870     05  FILLER                  PIC X       VALUE 'F'.                   
002880 01  WS-HEX-DIGIT-TABLE-R        REDEFINES WS-HEX-DIGIT-TABLE.            
002890     05  WHD-DIGIT               OCCURS 16 TIMES                          
002900                                 INDEXED BY WHD-IDX                       
002910                                 PIC X.                                   
002920                                                                          
002930 01  WS-NEW-ID-HEX-AREA.                                                  
002940     05  WS-NEW-ID-HEX           PIC X(08)   VALUE SPACES.                
002950 01  WS-NEW-ID-HEX-AREA-R        REDEFINES WS-NEW-ID-HEX-AREA.            
002960     05  WS-NIH-CHAR             OCCURS 8 TIMES                           
002970                                 INDEXED BY WS-NIH-IDX                    
002980                                 PIC X.                                   
002990     EJECT                                                                
003000                                                                          
003010*****************************************************************         
003020*    GENERIC TRIM-LENGTH WORK AREA (NO INTRINSIC FUNCTIONS)     *         
003030*****************************************************************         
003040                                                                          
003050 01  WS-GEN-TRIM-AREA.                                                    
003060     05  WS-GEN-TRIM-TEXT        PIC X(500)  VALUE SPACES.                
003070     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003080                                                                          
003090*****************************************************************         
003100*    MASTER LINE PARSE WORK AREA (PIPE-DELIMITED DECODE)        *         
003110*****************************************************************         
003120                                                                          
003130 01  WS-MASTER-LINE-AREA.                                                 
003140     05  WS-MASTER-LINE          PIC X(1040) VALUE SPACES.                
003150 01  WS-MASTER-LINE-AREA-R       REDEFINES WS-MASTER-LINE-AREA.           
003160     05  WS-ML-CHAR              OCCURS 1040 TIMES                        
003170                                 INDEXED BY WS-ML-IDX                     
003180                                 PIC X.                                   
003190                                                                          
003200 01  WS-PARSE-FIELDS.                                                     
003210     05  WS-PF-TABLE             OCCURS 6 TIMES                           
003220                                 INDEXED BY WS-PF-IDX.                    
003230         10  WS-PF-TEXT          PIC X(500)  VALUE SPACES.                
003240                                                                          
003250 77  WS-CORRUPT-REASON           PIC X(65)   VALUE SPACES.                
003260     EJECT                                                                
003270                                                                          
003280*****************************************************************         
003290*    MASTER LINE ENCODE WORK AREA (FOR P08000-SAVE-MASTER)      *         
003300*****************************************************************         
003310                                                                          
003320 01  WS-ENCODE-WORK-AREA.                                                 
003330     05  WS-ESC-SRC              PIC X(500)  VALUE SPACES.                
003340 01  WS-ENCODE-WORK-AREA-R       REDEFINES WS-ENCODE-WORK-AREA.           
003350     05  WS-ESC-SRC-CHAR         OCCURS 500 TIMES                         
003360                                 INDEXED BY WS-ESC-SRC-IDX                
003370                                 PIC X.                                   
003380                                                                          
003390 01  WS-ESC-OUT-AREA.                                                     
003400     05  WS-ESC-OUT              PIC X(1010) VALUE SPACES.                
003410 01  WS-ESC-OUT-AREA-R           REDEFINES WS-ESC-OUT-AREA.               
003420     05  WS-ESC-OUT-CHAR         OCCURS 1010 TIMES                        
003430                                 INDEXED BY WS-ESC-OUT-IDX                
003440                                 PIC X.                                   
003450                                                                          
003460 77  WS-ESC-OUT-LEN              PIC S9(05)  COMP VALUE 0.                
003470 77  WS-DESC-ESCAPED             PIC X(1010) VALUE SPACES.                
003480 77  WS-RESOL-ESCAPED            PIC X(1010) VALUE SPACES.                
003490 77  WS-CAT-TRIM-LEN             PIC S9(05)  COMP VALUE 0.                
003500 77  WS-SEV-TRIM-LEN             PIC S9(05)  COMP VALUE 0.                
003510 77  WS-DESC-ESC-LEN             PIC S9(05)  COMP VALUE 0.                
003520 77  WS-RESOL-ESC-LEN            PIC S9(05)  COMP VALUE 0.                
003530 77  WS-BULLET-COUNT-EDIT        PIC ZZZZ9   VALUE ZEROES.                
003540     EJECT                                                                
003550                                                                          
003560*****************************************************************         
003570*    MASTER FILE HEADER AND PATTERN REPORT LINES                *         
003580*****************************************************************         
003590                                                                          
003600 77  WS-MASTER-HEADER-LINE       PIC X(1040) VALUE                        
003610     '# Mistake Pattern Analyzer Data File - DO NOT EDIT MANUALLY'.       
003620                                                                          
003630 01  WS-RPT-EMPTY-LINE.                                                   
003640     05  FILLER                  PIC X(52)   VALUE                        
003650         'No mistakes recorded yet. Add some to see patterns!'.           
003660     05  FILLER                  PIC X(28)   VALUE SPACES.                
003670                                                                          
003680 01  WS-RPT-CRITICAL-HEADER.                                              
003690     05  FILLER                  PIC X(18)   VALUE                        
003700         'CRITICAL PATTERNS:'.                                            
003710     05  FILLER                  PIC X(62)   VALUE SPACES.                
003720                                                                          
003730 01  WS-RPT-DETECTED-HEADER.                                              
003740     05  FILLER                  PIC X(17)   VALUE                        
003750         'Detected Patterns:'.                                            
003760     05  FILLER                  PIC X(63)   VALUE SPACES.                
003770                                                                          
003780 01  WS-RPT-NO-PATTERN-LINE.                                              
003790     05  FILLER                  PIC X(31)   VALUE                        
003800         'No recurring patterns detected yet.'.                           
003810     05  FILLER                  PIC X(49)   VALUE SPACES.                
003820                                                                          
003830*****************************************************************         
003840*    BULLET LINE IS STRUNG UP FRESH FOR EACH CATEGORY SINCE THE *         
003850*    CATEGORY CODE AND THE COUNT ARE BOTH VARIABLE WIDTH -- A   *         
003860*    FIXED-WIDTH MOVE LEFT TRAILING GAPS BEFORE THE '(' FOR     *         
003870*    ANY CODE SHORTER THAN PROCRASTINATION, MPA-0127            *         
003880*****************************************************************         
003890                                                                          
003900 01  WS-RPT-BULLET-LINE.                                                  
003910     05  WRB-LINE-TEXT           PIC X(79)   VALUE SPACES.                
003920     05  FILLER                  PIC X(01)   VALUE SPACE.                 
003930     EJECT                                                                
003940                                                                          
003950*****************************************************************         
003960*    CATEGORY FREQUENCY TALLY (PARALLEL TO MPA-CATEGORY-TABLE)  *         
003970*****************************************************************         
003980                                                                          
003990 01  WS-CATEGORY-TALLY.                                                   
004000     05  WS-CAT-COUNT            OCCURS 7 TIMES                           
004010                                 INDEXED BY WS-CAT-IDX                    
004020                                 PIC S9(05)  COMP-3.                      
004030     05  FILLER                  PIC X(05)   VALUE SPACES.                
004040                                                                          
004050 77  WS-PATTERN-THRESHOLD        PIC S9(05)  COMP-3 VALUE +3.             
004060 77  WS-CRITICAL-THRESHOLD       PIC S9(05)  COMP-3 VALUE +5.             
004070     EJECT                                                                
004080                                                                          
004090*****************************************************************         
004100*    TRANSACTION REJECT / WARNING MESSAGE WORK AREAS            *         
004110*****************************************************************         
004120                                                                          
004130     COPY MPAERRWS.                                                       
004140                                                                          
004150 01  WS-SUGGESTION-LINE.                                                  
004160     05  FILLER                  PIC X(19)   VALUE                        
004170         'CATEGORY DETECTED: '.                                           
004180     05  WSL-CATEGORY            PIC X(15)   VALUE SPACES.                
004190     05  FILLER                  PIC X(03)   VALUE ' - '.                 
004200     05  WSL-SUGGESTION          PIC X(40)   VALUE SPACES.                
004210     05  FILLER                  PIC X(03)   VALUE SPACES.                
004220     EJECT                                                                
004230                                                                          
004240*****************************************************************         
004250*    STATIC REFERENCE TABLES AND WORKING RECORD LAYOUTS         *         
004260*****************************************************************         
004270                                                                          
004280     COPY MPACATGY.                                                       
004290     EJECT                                                                
004300     COPY MPAKEYWD.                                                       
004310     EJECT                                                                
004320     COPY MPAMSTR.                                                        
004330     EJECT                                                                
004340     COPY MPATRANS.                                                       
004350     EJECT                                                                
004360                                                                          
004370*****************************************************************         
004380*    IN-MEMORY MISTAKE MASTER TABLE                             *         
004390*****************************************************************         
004400                                                                          
004410 01  MPA-MASTER-TABLE.                                                    
004420     05  MPA-MASTER-ENTRY        OCCURS 1 TO 500 TIMES                    
004430                                 DEPENDING ON WS-MASTER-COUNT             
004440                                 INDEXED BY MMT-IDX.                      
004450         10  MMT-ID              PIC X(12).                               
004460         10  MMT-DESCRIPTION     PIC X(500).                              
004470         10  MMT-CATEGORY        PIC X(15).                               
004480         10  MMT-SEVERITY        PIC X(06).                               
004490         10  MMT-DATE-DISPLAY    PIC X(10).                               
004500         10  MMT-RESOLUTION      PIC X(500).                              
004510         10  FILLER              PIC X(10).                               
004520     EJECT                                                                
004530                                                                          
004540*****************************************************************         
004550*    L I N K A G E     S E C T I O N                            *         
004560*****************************************************************         
004570                                                                          
004580 LINKAGE SECTION.                                                         
004590 01  LS-PARM-AREA.                                                        
004600     05  LS-PARM-LENGTH          PIC S9(4)   COMP.                        
004610     05  LS-PARM-RUN-DATE        PIC X(08).                               
004620     05  FILLER                  PIC X(10).                               
004630     EJECT                                                                
004640                                                                          
004650*****************************************************************         
004660*    P R O C E D U R E    D I V I S I O N                       *         
004670*****************************************************************         
004680                                                                          
004690 PROCEDURE DIVISION USING LS-PARM-AREA.                                   
004700                                                                          
004710*****************************************************************         
004720*                                                               *         
004730*    PARAGRAPH:  P00000-MAINLINE                                *         
004740*                                                               *         
004750*    FUNCTION :  PROGRAM ENTRY.  EDIT THE RUN-DATE PARM, LOAD   *         
004760*                THE MASTER, APPLY TRANSACTIONS, PRODUCE THE    *         
004770*                PATTERN ANALYSIS REPORT.                       *         
004780*                                                               *         
004790*    CALLED BY:  NONE                                           *         
004800*                                                               *         
004810*****************************************************************         
004820                                                                          
004830 P00000-MAINLINE.                                                         
004840                                                                          
004850     MOVE LS-PARM-RUN-DATE       TO WS-RUN-DATE-NUM.                      
004860     IF WS-RUN-DATE-YYYY         < 1900                                   
004870         DISPLAY 'MPAB01 -- INVALID RUN-DATE PARM, CENTURY '              
004880                 'MISSING, RUN TERMINATED'                                
004890         STOP RUN.                                                        
004900                                                                          
004910     OPEN INPUT  MPA-MASTER-FILE.                                         
004920                                                                          
004930     IF MASTFILE-NOT-FOUND                                                
004940         MOVE 0                  TO WS-MASTER-COUNT                       
004950     ELSE                                                                 
004960         PERFORM  P01000-LOAD-MASTER                                      
004970             THRU P01000-EXIT                                             
004980           UNTIL MASTER-FILE-EOF.                                         
004990                                                                          
005000     CLOSE MPA-MASTER-FILE.                                               
005010                                                                          
005020     OPEN INPUT  MPA-TRANS-FILE.                                          
005030                                                                          
005040     IF TRANFILE-NOT-FOUND                                                
005050         NEXT SENTENCE                                                    
005060     ELSE                                                                 
005070         PERFORM  P02000-PROCESS-TRANSACTIONS                             
005080             THRU P02000-EXIT                                             
005090           UNTIL TRANS-FILE-EOF.                                          
005100                                                                          
005110     CLOSE MPA-TRANS-FILE.                                                
005120                                                                          
005130     OPEN OUTPUT MPA-RPT-FILE.                                            
005140     PERFORM  P04000-PRODUCE-REPORT                                       
005150         THRU P04000-EXIT.                                                
005160     CLOSE MPA-RPT-FILE.                                                  
005170                                                                          
005180     STOP RUN.                                                            
005190                                                                          
005200 P00000-EXIT.                                                             
005210     EXIT.                                                                
005220     EJECT                                                                
005230                                                                          
005240*****************************************************************         
005250*                                                               *         
005260*    PARAGRAPH:  P01000-LOAD-MASTER                             *         
005270*                                                               *         
005280*    FUNCTION :  READ ONE MASTER LINE, SKIP BLANK/COMMENT       *         
005290*                LINES, DECODE AND VALIDATE THE REST, SKIP-AND- *         
005300*                WARN ON ANYTHING CORRUPT.                      *         
005310*                                                               *         
005320*    CALLED BY:  P00000-MAINLINE                                *         
005330*                                                               *         
005340*****************************************************************         
005350                                                                          
005360 P01000-LOAD-MASTER.                                                      
005370                                                                          
005380     READ MPA-MASTER-FILE INTO WS-MASTER-LINE.                            
005390     IF MASTFILE-END                                                      
005400         SET MASTER-FILE-EOF     TO TRUE                                  
005410         GO TO P01000-EXIT.                                               
005420                                                                          
005430     ADD 1                       TO WS-LOAD-LINE-NUM.                     
005440                                                                          
005450     IF WS-MASTER-LINE (1:1) = '#' OR WS-MASTER-LINE = SPACES             
005460         GO TO P01000-EXIT.                                               
005470                                                                          
005480     PERFORM  P01100-PARSE-MASTER-LINE                                    
005490         THRU P01100-EXIT.                                                
005500                                                                          
005510     IF TRANSACTION-VALID                                                 
005520         IF WS-MASTER-COUNT      < WS-MASTER-MAX                          
005530             ADD 1                TO WS-MASTER-COUNT                      
005540             MOVE WS-PF-TEXT (1)  TO MMT-ID (WS-MASTER-COUNT)             
005550             MOVE WS-PF-TEXT (2)  TO MMT-DESCRIPTION                      
005560                                               (WS-MASTER-COUNT)          
005570             MOVE WS-PF-TEXT (3)  TO MMT-CATEGORY                         
005580                                               (WS-MASTER-COUNT)          
005590             MOVE WS-PF-TEXT (4)  TO MMT-SEVERITY                         
005600                                               (WS-MASTER-COUNT)          
005610             MOVE WS-PF-TEXT (5)  TO MMT-DATE-DISPLAY                     
005620                                               (WS-MASTER-COUNT)          
005630             MOVE WS-PF-TEXT (6)  TO MMT-RESOLUTION                       
005640                                               (WS-MASTER-COUNT)          
005650         ELSE                                                             
005660             MOVE 'master table full, line discarded'                     
005670                                 TO WS-CORRUPT-REASON                     
005680             PERFORM  P01900-SKIP-WARNING                                 
005690                 THRU P01900-EXIT                                         
005700     ELSE                                                                 
005710         PERFORM  P01900-SKIP-WARNING                                     
005720             THRU P01900-EXIT.                                            
005730                                                                          
005740 P01000-EXIT.                                                             
005750     EXIT.                                                                
005760     EJECT                                                                
005770                                                                          
005780*****************************************************************         
005790*                                                               *         
005800*    PARAGRAPH:  P01100-PARSE-MASTER-LINE                       *         
005810*                                                               *         
005820*    FUNCTION :  SPLIT WS-MASTER-LINE ON '|', UNESCAPING '\|'   *         
005830*                BACK TO A LITERAL '|' WITHIN A FIELD, THEN     *         
005840*                VALIDATE FIELD COUNT, ENUM VALUES, AND DATE.   *         
005850*                                                               *         
005860*    CALLED BY:  P01000-LOAD-MASTER                             *         
005870*                                                               *         
005880*****************************************************************         
005890                                                                          
005900 P01100-PARSE-MASTER-LINE.                                                
005910                                                                          
005920     MOVE WS-MASTER-LINE         TO WS-GEN-TRIM-TEXT.                     
005930     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
005940         THRU P09060-EXIT.                                                
005950     MOVE WS-GEN-TRIM-LEN        TO WS-ML-LEN.                            
005960                                                                          
005970     MOVE SPACES                 TO WS-PF-TABLE (1) WS-PF-TABLE (2)       
005980                                    WS-PF-TABLE (3) WS-PF-TABLE (4)       
005990                                    WS-PF-TABLE (5) WS-PF-TABLE (6).      
006000     SET WS-PF-IDX               TO 1.                                    
006010     MOVE 1                      TO WS-FIELD-NUM.                         
006020     MOVE 1                      TO WS-OUT-POS.                           
006030     SET TRANSACTION-VALID       TO TRUE.                                 
006040     MOVE SPACES                 TO WS-CORRUPT-REASON.                    
006050                                                                          
006060     PERFORM  P01110-SCAN-ONE-CHAR                                        
006070         THRU P01110-EXIT                                                 
006080       VARYING WS-ML-POS FROM 1 BY 1                                      
006090       UNTIL WS-ML-POS > WS-ML-LEN.                                       
006100                                                                          
006110     IF WS-FIELD-NUM             < 5                                      
006120         SET TRANSACTION-INVALID TO TRUE                                  
006130         MOVE 'too few fields, need at least 5 fields'                    
006140                                 TO WS-CORRUPT-REASON                     
006150         GO TO P01100-EXIT.                                               
006160                                                                          
006170     IF WS-PF-TEXT (3) NOT = 'PROCRASTINATION' AND                        
006180        WS-PF-TEXT (3) NOT = 'POOR_PLANNING'    AND                       
006190        WS-PF-TEXT (3) NOT = 'OVERCONFIDENCE'   AND                       
006200        WS-PF-TEXT (3) NOT = 'LACK_OF_FOCUS'    AND                       
006210        WS-PF-TEXT (3) NOT = 'TECHNICAL'        AND                       
006220        WS-PF-TEXT (3) NOT = 'COMMUNICATION'    AND                       
006230        WS-PF-TEXT (3) NOT = 'UNKNOWN'                                    
006240         SET TRANSACTION-INVALID TO TRUE                                  
006250         MOVE 'invalid category code'                                     
006260                                 TO WS-CORRUPT-REASON                     
006270         GO TO P01100-EXIT.                                               
006280                                                                          
006290     IF WS-PF-TEXT (4) (1:6) NOT = 'LOW   ' AND                           
006300        WS-PF-TEXT (4) (1:6) NOT = 'MEDIUM' AND                           
006310        WS-PF-TEXT (4) (1:6) NOT = 'HIGH  '                               
006320         SET TRANSACTION-INVALID TO TRUE                                  
006330         MOVE 'invalid severity code'                                     
006340                                 TO WS-CORRUPT-REASON                     
006350         GO TO P01100-EXIT.                                               
006360                                                                          
006370     MOVE WS-PF-TEXT (5) (1:10)  TO WS-DATE-EDIT-TEXT.                    
006380     PERFORM  P09100-EDIT-DATE-TEXT                                       
006390         THRU P09100-EXIT.                                                
006400     IF TRANSACTION-INVALID                                               
006410         MOVE 'unparseable date, expected yyyy-MM-dd'                     
006420                                 TO WS-CORRUPT-REASON.                    
006430                                                                          
006440 P01100-EXIT.                                                             
006450     EXIT.                                                                
006460     EJECT                                                                
006470                                                                          
006480*****************************************************************         
006490*                                                               *         
006500*    PARAGRAPH:  P01110-SCAN-ONE-CHAR                           *         
006510*                                                               *         
006520*    FUNCTION :  BODY OF THE PIPE-DELIMITED CHARACTER SCAN --   *         
006530*                A BARE '|' STARTS A NEW OUTPUT FIELD, A '\|'   *         
006540*                PAIR IS UNESCAPED TO A LITERAL '|' IN THE      *         
006550*                CURRENT FIELD, ANY OTHER CHARACTER IS COPIED.  *         
006560*                                                               *         
006570*    CALLED BY:  P01100-PARSE-MASTER-LINE                       *         
006580*                                                               *         
006590*****************************************************************         
006600                                                                          
006610 P01110-SCAN-ONE-CHAR.                                                    
006620                                                                          
006630     IF WS-ML-CHAR (WS-ML-POS) = '\'                                      
006640       AND WS-ML-POS             < WS-ML-LEN                              
006650       AND WS-ML-CHAR (WS-ML-POS + 1) = '|'                               
006660         PERFORM  P01115-UNESCAPE-PIPE                                    
006670             THRU P01115-EXIT                                             
006680         ADD 1                   TO WS-ML-POS                             
006690     ELSE                                                                 
006700         IF WS-ML-CHAR (WS-ML-POS) = '|'                                  
006710             ADD 1               TO WS-FIELD-NUM                          
006720             MOVE 1              TO WS-OUT-POS                            
006730         ELSE                                                             
006740             IF WS-FIELD-NUM     < 7                                      
006750                 MOVE WS-ML-CHAR (WS-ML-POS)                              
006760                                 TO WS-PF-TEXT (WS-FIELD-NUM)             
006770                                    (WS-OUT-POS: 1)                       
006780                 ADD 1           TO WS-OUT-POS.                           
006790                                                                          
006800 P01110-EXIT.                                                             
006810     EXIT.                                                                
006820     EJECT                                                                
006830                                                                          
006840 P01115-UNESCAPE-PIPE.                                                    
006850                                                                          
006860     IF WS-FIELD-NUM             < 7                                      
006870         MOVE '|'                TO WS-PF-TEXT (WS-FIELD-NUM)             
006880                                    (WS-OUT-POS: 1)                       
006890         ADD 1                   TO WS-OUT-POS.                           
006900                                                                          
006910 P01115-EXIT.                                                             
006920     EXIT.                                                                
006930     EJECT                                                                
006940                                                                          
006950*****************************************************************         
006960*                                                               *         
006970*    PARAGRAPH:  P01900-SKIP-WARNING                            *         
006980*                                                               *         
006990*    FUNCTION :  DISPLAY THE LOAD-TIME SKIP WARNING FOR ONE     *         
007000*                CORRUPT MASTER LINE.                           *         
007010*                                                               *         
007020*    CALLED BY:  P01000-LOAD-MASTER                             *         
007030*                                                               *         
007040*****************************************************************         
007050                                                                          
007060 P01900-SKIP-WARNING.                                                     
007070                                                                          
007080     MOVE WS-LOAD-LINE-NUM       TO WMSW-LINE-NUMBER.                     
007090     MOVE WS-CORRUPT-REASON      TO WMSW-REASON.                          
007100     DISPLAY WS-MPA-SKIP-WARNING.                                         
007110                                                                          
007120 P01900-EXIT.                                                             
007130     EXIT.                                                                
007140     EJECT                                                                
007150                                                                          
007160*****************************************************************         
007170*                                                               *         
007180*    PARAGRAPH:  P02000-PROCESS-TRANSACTIONS                    *         
007190*                                                               *         
007200*    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT TO ADD,   *         
007210*                UPDATE OR DELETE PROCESSING.                   *         
007220*                                                               *         
007230*    CALLED BY:  P00000-MAINLINE                                *         
007240*                                                               *         
007250*****************************************************************         
007260                                                                          
007270 P02000-PROCESS-TRANSACTIONS.                                             
007280                                                                          
007290     READ MPA-TRANS-FILE INTO MPA-TRANS-RECORD.                           
007300     IF TRANFILE-END                                                      
007310         SET TRANS-FILE-EOF      TO TRUE                                  
007320         GO TO P02000-EXIT.                                               
007330                                                                          
007340     IF TRN-IS-ADD                                                        
007350         PERFORM  P02100-ADD-TRANSACTION                                  
007360             THRU P02100-EXIT                                             
007370     ELSE                                                                 
007380         IF TRN-IS-UPDATE                                                 
007390             PERFORM  P02200-UPDATE-TRANSACTION                           
007400                 THRU P02200-EXIT                                         
007410         ELSE                                                             
007420             IF TRN-IS-DELETE                                             
007430                 PERFORM  P02300-DELETE-TRANSACTION                       
007440                     THRU P02300-EXIT                                     
007450             ELSE                                                         
007460                 MOVE TRN-FUNCTION-CODE                                   
007470                                 TO WMTR-FUNCTION-CODE                    
007480                 MOVE TRN-MST-ID TO WMTR-MST-ID                           
007490                 MOVE 'unrecognized transaction function code'            
007500                                 TO WMTR-MESSAGE                          
007510                 DISPLAY WS-MPA-TRANS-REJECT-01.                          
007520                                                                          
007530 P02000-EXIT.                                                             
007540     EXIT.                                                                
007550     EJECT                                                                
007560                                                                          
007570*****************************************************************         
007580*                                                               *         
007590*    PARAGRAPH:  P02100-ADD-TRANSACTION                         *         
007600*                                                               *         
007610*    FUNCTION :  VALIDATE AN ADD TRANSACTION, GENERATE A NEW    *         
007620*                ID, DETECT ITS CATEGORY, APPEND IT TO THE      *         
007630*                MASTER TABLE, REWRITE THE MASTER FILE.         *         
007640*                                                               *         
007650*    CALLED BY:  P02000-PROCESS-TRANSACTIONS                    *         
007660*                                                               *         
007670*****************************************************************         
007680                                                                          
007690 P02100-ADD-TRANSACTION.                                                  
007700                                                                          
007710     SET TRANSACTION-VALID       TO TRUE.                                 
007720                                                                          
007730     PERFORM  P02110-VALIDATE-DESCRIPTION                                 
007740         THRU P02110-EXIT.                                                
007750     IF TRANSACTION-VALID                                                 
007760         PERFORM  P02120-VALIDATE-DATE                                    
007770             THRU P02120-EXIT.                                            
007780     IF TRANSACTION-VALID                                                 
007790         PERFORM  P02130-VALIDATE-SEVERITY                                
007800             THRU P02130-EXIT.                                            
007810                                                                          
007820     IF TRANSACTION-INVALID                                               
007830         MOVE 'A'                TO WMTR-FUNCTION-CODE                    
007840         MOVE SPACES             TO WMTR-MST-ID                           
007850         MOVE WS-CORRUPT-REASON  TO WMTR-MESSAGE                          
007860         DISPLAY WS-MPA-TRANS-REJECT-01                                   
007870         GO TO P02100-EXIT.                                               
007880                                                                          
007890     IF WS-MASTER-COUNT          = WS-MASTER-MAX                          
007900         MOVE 'A'                TO WMTR-FUNCTION-CODE                    
007910         MOVE SPACES             TO WMTR-MST-ID                           
007920         MOVE 'master table is full'                                      
007930                                 TO WMTR-MESSAGE                          
007940         DISPLAY WS-MPA-TRANS-REJECT-01                                   
007950         GO TO P02100-EXIT.                                               
007960                                                                          
007970     PERFORM  P02150-GENERATE-ID                                          
007980         THRU P02150-EXIT.                                                
007990                                                                          
008000     MOVE TRN-DESCRIPTION        TO WS-MPASP1-DESC.                       
008010     CALL 'MPASP1' USING WS-MPASP1-DESC                                   
008020                          WS-MPASP1-CATG.                                 
008030                                                                          
008040     ADD 1                       TO WS-MASTER-COUNT.                      
008050     MOVE WS-NEW-ID-HEX-FULL     TO MMT-ID (WS-MASTER-COUNT).             
008060     MOVE TRN-DESCRIPTION        TO MMT-DESCRIPTION                       
008070                                               (WS-MASTER-COUNT).         
008080     MOVE WS-MPASP1-CATG     TO MMT-CATEGORY                              
008090                                               (WS-MASTER-COUNT).         
008100     MOVE TRN-SEVERITY           TO MMT-SEVERITY                          
008110                                               (WS-MASTER-COUNT).         
008120     MOVE TRN-DATE               TO MMT-DATE-DISPLAY                      
008130                                               (WS-MASTER-COUNT).         
008140     IF TRN-RESOLUTION-SUPPLIED                                           
008150         MOVE TRN-RESOLUTION     TO MMT-RESOLUTION                        
008160                                               (WS-MASTER-COUNT)          
008170     ELSE                                                                 
008180         MOVE SPACES             TO MMT-RESOLUTION                        
008190                                               (WS-MASTER-COUNT).         
008200                                                                          
008210     PERFORM  P02180-SHOW-SUGGESTION                                      
008220         THRU P02180-EXIT.                                                
008230                                                                          
008240     PERFORM  P08000-SAVE-MASTER                                          
008250         THRU P08000-EXIT.                                                
008260                                                                          
008270 P02100-EXIT.                                                             
008280     EXIT.                                                                
008290     EJECT                                                                
008300                                                                          
008310*****************************************************************         
008320*                                                               *         
008330*    PARAGRAPH:  P02110-VALIDATE-DESCRIPTION                    *         
008340*                                                               *         
008350*    FUNCTION :  DESCRIPTION MUST BE 5-500 CHARACTERS AFTER     *         
008360*                TRIM, AND NEVER MORE THAN 500 CHARACTERS RAW.  *         
008370*                                                               *         
008380*    CALLED BY:  P02100-ADD-TRANSACTION                         *         
008390*                                                               *         
008400*****************************************************************         
008410                                                                          
008420 P02110-VALIDATE-DESCRIPTION.                                             
008430                                                                          
008440     MOVE TRN-DESCRIPTION        TO WS-GEN-TRIM-TEXT.                     
008450     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
008460         THRU P09060-EXIT.                                                
008470                                                                          
008480     IF WS-GEN-TRIM-LEN          = 0                                      
008490         SET TRANSACTION-INVALID TO TRUE                                  
008500         MOVE 'Description cannot be empty'                               
008510                                 TO WS-CORRUPT-REASON                     
008520     ELSE                                                                 
008530         IF WS-GEN-TRIM-LEN      < 5                                      
008540             SET TRANSACTION-INVALID TO TRUE                              
008550             MOVE 'Description must be at least 5 characters'             
008560                                 TO WS-CORRUPT-REASON                     
008570         ELSE                                                             
008580             IF WS-GEN-TRIM-LEN  > 500                                    
008590                 SET TRANSACTION-INVALID TO TRUE                          
008600                 MOVE 'Description cannot exceed 500 characters'          
008610                                 TO WS-CORRUPT-REASON.                    
008620                                                                          
008630 P02110-EXIT.                                                             
008640     EXIT.                                                                
008650     EJECT                                                                
008660                                                                          
008670*****************************************************************         
008680*                                                               *         
008690*    PARAGRAPH:  P02120-VALIDATE-DATE                           *         
008700*                                                               *         
008710*    FUNCTION :  DATE MUST BE yyyy-MM-dd AND NOT AFTER THE      *         
008720*                RUN-DATE PARM.                                 *         
008730*                                                               *         
008740*    CALLED BY:  P02100-ADD-TRANSACTION, P02200-UPDATE-TRANS... *         
008750*                                                               *         
008760*****************************************************************         
008770                                                                          
008780 P02120-VALIDATE-DATE.                                                    
008790                                                                          
008800     IF TRN-DATE                 = SPACES                                 
008810         SET TRANSACTION-INVALID TO TRUE                                  
008820         MOVE 'Date cannot be empty'                                      
008830                                 TO WS-CORRUPT-REASON                     
008840         GO TO P02120-EXIT.                                               
008850                                                                          
008860     MOVE TRN-DATE               TO WS-DATE-EDIT-TEXT.                    
008870     PERFORM  P09100-EDIT-DATE-TEXT                                       
008880         THRU P09100-EXIT.                                                
008890     IF TRANSACTION-INVALID                                               
008900         MOVE 'Invalid date format. Please use yyyy-MM-dd '               
008910                                 TO WS-CORRUPT-REASON                     
008920         MOVE '(e.g., 2024-01-15)'                                        
008930                                 TO WS-CORRUPT-REASON (44:18)             
008940         GO TO P02120-EXIT.                                               
008950                                                                          
008960     IF WS-DATE-EDIT-NUM         > WS-RUN-DATE-NUM                        
008970         SET TRANSACTION-INVALID TO TRUE                                  
008980         MOVE 'Date cannot be in the future'                              
008990                                 TO WS-CORRUPT-REASON.                    
009000                                                                          
009010 P02120-EXIT.                                                             
009020     EXIT.                                                                
009030     EJECT                                                                
009040                                                                          
009050*****************************************************************         
009060*                                                               *         
009070*    PARAGRAPH:  P02130-VALIDATE-SEVERITY                       *         
009080*                                                               *         
009090*    FUNCTION :  SEVERITY MUST BE LOW, MEDIUM OR HIGH.          *         
009100*                                                               *         
009110*    CALLED BY:  P02100-ADD-TRANSACTION,                        *         
009120*                P02200-UPDATE-TRANSACTION, MPA-0131            *         
009130*                                                               *         
009140*****************************************************************         
009150                                                                          
009160 P02130-VALIDATE-SEVERITY.                                                
009170                                                                          
009180     MOVE TRN-SEVERITY           TO MST-SEVERITY.                         
009190     IF MST-SEV-LOW OR MST-SEV-MEDIUM OR MST-SEV-HIGH                     
009200         NEXT SENTENCE                                                    
009210     ELSE                                                                 
009220         SET TRANSACTION-INVALID TO TRUE                                  
009230         MOVE 'Severity must be selected'                                 
009240                                 TO WS-CORRUPT-REASON.                    
009250                                                                          
009260 P02130-EXIT.                                                             
009270     EXIT.                                                                
009280     EJECT                                                                
009290                                                                          
009300*****************************************************************         
009310*                                                               *         
009320*    PARAGRAPH:  P02150-GENERATE-ID                             *         
009330*                                                               *         
009340*    FUNCTION :  BUILD A NEW MST-ID BY FOLDING THE TIME OF DAY  *         
009350*                PLUS A RUN-LOCAL SEQUENCE COUNTER INTO 8 HEX   *         
009360*                DIGITS, RETRYING ON THE RARE COLLISION.        *         
009370*                                                               *         
009380*    CALLED BY:  P02100-ADD-TRANSACTION                         *         
009390*                                                               *         
009400*****************************************************************         
009410                                                                          
009420 P02150-GENERATE-ID.                                                      
009430                                                                          
009440     ADD 1                       TO WS-ID-SEQ.                            
009450     ACCEPT WS-TIME-OF-DAY       FROM TIME.                               
009460     COMPUTE WS-HEX-WORK-SEED    = WS-TIME-OF-DAY + WS-ID-SEQ.            
009470                                                                          
009480     PERFORM  P02160-FOLD-TO-HEX                                          
009490         THRU P02160-EXIT                                                 
009500       VARYING WS-HEX-POS FROM 8 BY -1                                    
009510       UNTIL WS-HEX-POS < 1.                                              
009520                                                                          
009530     MOVE 'MST-'                 TO WS-NEW-ID-HEX-FULL (1:4).             
009540     MOVE WS-NEW-ID-HEX          TO WS-NEW-ID-HEX-FULL (5:8).             
009550                                                                          
009560     PERFORM  P02155-ID-UNIQUE-CHECK                                      
009570         THRU P02155-EXIT.                                                
009580     IF GENERATED-ID-DUPLICATE                                            
009590         GO TO P02150-GENERATE-ID.                                        
009600                                                                          
009610 P02150-EXIT.                                                             
009620     EXIT.                                                                
009630     EJECT                                                                
009640                                                                          
009650*****************************************************************         
009660*                                                               *         
009670*    PARAGRAPH:  P02160-FOLD-TO-HEX                             *         
009680*                                                               *         
009690*    FUNCTION :  ONE DIGIT OF THE REPEATED DIVIDE-BY-16 HEX     *         
009700*                FOLD -- WORKS FROM THE LOW-ORDER DIGIT UP.     *         
009710*                                                               *         
009720*    CALLED BY:  P02150-GENERATE-ID                             *         
009730*                                                               *         
009740*****************************************************************         
009750                                                                          
009760 P02160-FOLD-TO-HEX.                                                      
009770                                                                          
009780     DIVIDE WS-HEX-WORK-SEED BY 16                                        
009790         GIVING WS-HEX-WORK-SEED                                          
009800         REMAINDER WS-HEX-REMAINDER.                                      
009810     MOVE WHD-DIGIT (WS-HEX-REMAINDER + 1)                                
009820                                 TO WS-NIH-CHAR (WS-HEX-POS).             
009830                                                                          
009840 P02160-EXIT.                                                             
009850     EXIT.                                                                
009860     EJECT                                                                
009870                                                                          
009880*****************************************************************         
009890*                                                               *         
009900*    PARAGRAPH:  P02155-ID-UNIQUE-CHECK                         *         
009910*                                                               *         
009920*    FUNCTION :  MAKE SURE THE GENERATED ID DOES NOT ALREADY    *         
009930*                APPEAR IN THE MASTER TABLE.                    *         
009940*                                                               *         
009950*    CALLED BY:  P02150-GENERATE-ID                             *         
009960*                                                               *         
009970*****************************************************************         
009980                                                                          
009990 P02155-ID-UNIQUE-CHECK.                                                  
010000                                                                          
010010     SET WS-DUP-ID-SW TO 'N'.                                             
010020     IF WS-MASTER-COUNT          > 0                                      
010030         PERFORM  P02156-COMPARE-ONE-ID                                   
010040             THRU P02156-EXIT                                             
010050           VARYING MMT-IDX FROM 1 BY 1                                    
010060           UNTIL MMT-IDX > WS-MASTER-COUNT                                
010070              OR GENERATED-ID-DUPLICATE.                                  
010080                                                                          
010090 P02155-EXIT.                                                             
010100     EXIT.                                                                
010110     EJECT                                                                
010120                                                                          
010130 P02156-COMPARE-ONE-ID.                                                   
010140                                                                          
010150     IF MMT-ID (MMT-IDX)         = WS-NEW-ID-HEX-FULL                     
010160         SET GENERATED-ID-DUPLICATE TO TRUE.                              
010170                                                                          
010180 P02156-EXIT.                                                             
010190     EXIT.                                                                
010200     EJECT                                                                
010210                                                                          
010220*****************************************************************         
010230*                                                               *         
010240*    PARAGRAPH:  P02180-SHOW-SUGGESTION                         *         
010250*                                                               *         
010260*    FUNCTION :  DISPLAY THE PREVENTION SUGGESTION FOR THE      *         
010270*                JUST-DETECTED CATEGORY AS AN OPERATOR          *         
010280*                CONFIRMATION MESSAGE.                          *         
010290*                                                               *         
010300*    CALLED BY:  P02100-ADD-TRANSACTION, P02200-UPDATE-TRANS... *         
010310*                                                               *         
010320*****************************************************************         
010330                                                                          
010340 P02180-SHOW-SUGGESTION.                                                  
010350                                                                          
010360     SET MCT-IDX                 TO 1.                                    
010370     SEARCH MCT-CATEGORY-GRP                                              
010380         AT END                                                           
010390             MOVE SPACES         TO WSL-SUGGESTION                        
010400         WHEN MCT-CODE (MCT-IDX) = WS-MPASP1-CATG                         
010410             MOVE MCT-CODE (MCT-IDX)       TO WSL-CATEGORY                
010420             MOVE MCT-SUGGESTION (MCT-IDX) TO WSL-SUGGESTION              
010430             DISPLAY WS-SUGGESTION-LINE.                                  
010440                                                                          
010450 P02180-EXIT.                                                             
010460     EXIT.                                                                
010470     EJECT                                                                
010480                                                                          
010490*****************************************************************         
010500*                                                               *         
010510*    PARAGRAPH:  P02200-UPDATE-TRANSACTION                      *         
010520*                                                               *         
010530*    FUNCTION :  LOOK UP THE MASTER ENTRY AND REPLACE ONLY THE  *         
010540*                FIELDS THE TRANSACTION ACTUALLY SUPPLIED.      *         
010550*                                                               *         
010560*    CALLED BY:  P02000-PROCESS-TRANSACTIONS                    *         
010570*                                                               *         
010580*****************************************************************         
010590                                                                          
010600 P02200-UPDATE-TRANSACTION.                                               
010610                                                                          
010620     PERFORM  P02210-FIND-MASTER-ENTRY                                    
010630         THRU P02210-EXIT.                                                
010640                                                                          
010650     IF MASTER-ENTRY-NOT-FOUND                                            
010660         MOVE 'U'                TO WMTR-FUNCTION-CODE                    
010670         MOVE TRN-MST-ID         TO WMTR-MST-ID                           
010680         MOVE 'mistake id not found'                                      
010690                                 TO WMTR-MESSAGE                          
010700         DISPLAY WS-MPA-TRANS-REJECT-01                                   
010710         GO TO P02200-EXIT.                                               
010720                                                                          
010730     SET TRANSACTION-VALID       TO TRUE.                                 
010740     SET RECATEGORIZE-REQUIRED   TO FALSE.                                
010750                                                                          
010760     IF TRN-DESCRIPTION-SUPPLIED                                          
010770       AND TRN-DESCRIPTION       NOT = SPACES                             
010780         PERFORM  P02110-VALIDATE-DESCRIPTION                             
010790             THRU P02110-EXIT                                             
010800         IF TRANSACTION-VALID                                             
010810             MOVE TRN-DESCRIPTION TO MMT-DESCRIPTION (MMT-IDX)            
010820             SET RECATEGORIZE-REQUIRED TO TRUE                            
010830         ELSE                                                             
010840             MOVE 'U'            TO WMTR-FUNCTION-CODE                    
010850             MOVE TRN-MST-ID     TO WMTR-MST-ID                           
010860             MOVE WS-CORRUPT-REASON TO WMTR-MESSAGE                       
010870             DISPLAY WS-MPA-TRANS-REJECT-01                               
010880             GO TO P02200-EXIT.                                           
010890                                                                          
010900     IF TRN-SEVERITY-SUPPLIED                                             
010910         PERFORM  P02130-VALIDATE-SEVERITY                                
010920             THRU P02130-EXIT                                             
010930         IF TRANSACTION-VALID                                             
010940             MOVE TRN-SEVERITY   TO MMT-SEVERITY (MMT-IDX)                
010950         ELSE                                                             
010960             MOVE 'U'            TO WMTR-FUNCTION-CODE                    
010970             MOVE TRN-MST-ID     TO WMTR-MST-ID                           
010980             MOVE WS-CORRUPT-REASON TO WMTR-MESSAGE                       
010990             DISPLAY WS-MPA-TRANS-REJECT-01                               
011000             GO TO P02200-EXIT.                                           
011010                                                                          
011020     IF TRN-DATE-SUPPLIED                                                 
011030       AND TRN-DATE              NOT = SPACES                             
011040         PERFORM  P02120-VALIDATE-DATE                                    
011050             THRU P02120-EXIT                                             
011060         IF TRANSACTION-VALID                                             
011070             MOVE TRN-DATE       TO MMT-DATE-DISPLAY (MMT-IDX)            
011080         ELSE                                                             
011090             MOVE 'U'            TO WMTR-FUNCTION-CODE                    
011100             MOVE TRN-MST-ID     TO WMTR-MST-ID                           
011110             MOVE WS-CORRUPT-REASON TO WMTR-MESSAGE                       
011120             DISPLAY WS-MPA-TRANS-REJECT-01                               
011130             GO TO P02200-EXIT.                                           
011140                                                                          
011150     IF TRN-RESOLUTION-SUPPLIED                                           
011160         MOVE TRN-RESOLUTION     TO MMT-RESOLUTION (MMT-IDX).             
011170                                                                          
011180     IF RECATEGORIZE-REQUIRED                                             
011190         MOVE MMT-DESCRIPTION (MMT-IDX)                                   
011200                                 TO WS-MPASP1-DESC                        
011210         CALL 'MPASP1' USING WS-MPASP1-DESC                               
011220                              WS-MPASP1-CATG                              
011230         MOVE WS-MPASP1-CATG TO MMT-CATEGORY (MMT-IDX)                    
011240         PERFORM  P02180-SHOW-SUGGESTION                                  
011250             THRU P02180-EXIT.                                            
011260                                                                          
011270     PERFORM  P08000-SAVE-MASTER                                          
011280         THRU P08000-EXIT.                                                
011290                                                                          
011300 P02200-EXIT.                                                             
011310     EXIT.                                                                
011320     EJECT                                                                
011330                                                                          
011340*****************************************************************         
011350*                                                               *         
011360*    PARAGRAPH:  P02210-FIND-MASTER-ENTRY                       *         
011370*                                                               *         
011380*    FUNCTION :  LOCATE TRN-MST-ID IN THE MASTER TABLE.         *         
011390*                SETS MMT-IDX TO THE ENTRY WHEN FOUND.          *         
011400*                                                               *         
011410*    CALLED BY:  P02200-UPDATE-TRANSACTION,                     *         
011420*                P02300-DELETE-TRANSACTION                      *         
011430*                                                               *         
011440*****************************************************************         
011450                                                                          
011460 P02210-FIND-MASTER-ENTRY.                                                
011470                                                                          
011480     SET MASTER-ENTRY-NOT-FOUND  TO TRUE.                                 
011490     IF WS-MASTER-COUNT          > 0                                      
011500         PERFORM  P02211-COMPARE-ONE-ENTRY                                
011510             THRU P02211-EXIT                                             
011520           VARYING MMT-IDX FROM 1 BY 1                                    
011530           UNTIL MMT-IDX > WS-MASTER-COUNT                                
011540              OR MASTER-ENTRY-FOUND.                                      
011550                                                                          
011560 P02210-EXIT.                                                             
011570     EXIT.                                                                
011580     EJECT                                                                
011590                                                                          
011600 P02211-COMPARE-ONE-ENTRY.                                                
011610                                                                          
011620     IF MMT-ID (MMT-IDX)         = TRN-MST-ID                             
011630         SET MASTER-ENTRY-FOUND  TO TRUE.                                 
011640                                                                          
011650 P02211-EXIT.                                                             
011660     EXIT.                                                                
011670     EJECT                                                                
011680                                                                          
011690*****************************************************************         
011700*                                                               *         
011710*    PARAGRAPH:  P02300-DELETE-TRANSACTION                      *         
011720*                                                               *         
011730*    FUNCTION :  LOOK UP THE MASTER ENTRY AND REMOVE IT BY      *         
011740*                SHIFTING EVERY FOLLOWING ENTRY DOWN ONE SLOT.  *         
011750*                                                               *         
011760*    CALLED BY:  P02000-PROCESS-TRANSACTIONS                    *         
011770*                                                               *         
011780*****************************************************************         
011790                                                                          
011800 P02300-DELETE-TRANSACTION.                                               
011810                                                                          
011820     PERFORM  P02210-FIND-MASTER-ENTRY                                    
011830         THRU P02210-EXIT.                                                
011840                                                                          
011850     IF MASTER-ENTRY-NOT-FOUND                                            
011860         MOVE 'D'                TO WMTR-FUNCTION-CODE                    
011870         MOVE TRN-MST-ID         TO WMTR-MST-ID                           
011880         MOVE 'mistake id not found'                                      
011890                                 TO WMTR-MESSAGE                          
011900         DISPLAY WS-MPA-TRANS-REJECT-01                                   
011910         GO TO P02300-EXIT.                                               
011920                                                                          
011930     PERFORM  P02310-SHIFT-ONE-ENTRY                                      
011940         THRU P02310-EXIT                                                 
011950       VARYING MMT-IDX FROM MMT-IDX BY 1                                  
011960       UNTIL MMT-IDX NOT < WS-MASTER-COUNT.                               
011970                                                                          
011980     SUBTRACT 1                  FROM WS-MASTER-COUNT.                    
011990                                                                          
012000     PERFORM  P08000-SAVE-MASTER                                          
012010         THRU P08000-EXIT.                                                
012020                                                                          
012030 P02300-EXIT.                                                             
012040     EXIT.                                                                
012050     EJECT                                                                
012060                                                                          
012070 P02310-SHIFT-ONE-ENTRY.                                                  
012080                                                                          
012090     MOVE MPA-MASTER-ENTRY (MMT-IDX + 1)                                  
012100                                 TO MPA-MASTER-ENTRY (MMT-IDX).           
012110                                                                          
012120 P02310-EXIT.                                                             
012130     EXIT.                                                                
012140     EJECT                                                                
012150                                                                          
012160*****************************************************************         
012170*                                                               *         
012180*    PARAGRAPH:  P04000-PRODUCE-REPORT                          *         
012190*                                                               *         
012200*    FUNCTION :  TALLY CATEGORIES AND WRITE THE PATTERN         *         
012210*                ANALYSIS REPORT IN ITS THREE MUTUALLY          *         
012220*                EXCLUSIVE SHAPES.                              *         
012230*                                                               *         
012240*    CALLED BY:  P00000-MAINLINE                                *         
012250*                                                               *         
012260*****************************************************************         
012270                                                                          
012280 P04000-PRODUCE-REPORT.                                                   
012290                                                                          
012300     IF WS-MASTER-COUNT          = 0                                      
012310         WRITE MPA-RPT-LINE      FROM WS-RPT-EMPTY-LINE                   
012320         GO TO P04000-EXIT.                                               
012330                                                                          
012340     PERFORM  P04100-TALLY-CATEGORIES                                     
012350         THRU P04100-EXIT.                                                
012360                                                                          
012370     MOVE 0                      TO WS-LOAD-LINE-NUM.                     
012380     PERFORM  P04200-CRITICAL-SECTION                                     
012390         THRU P04200-EXIT.                                                
012400     PERFORM  P04300-DETECTED-SECTION                                     
012410         THRU P04300-EXIT.                                                
012420                                                                          
012430     IF WS-LOAD-LINE-NUM         = 0                                      
012440         PERFORM  P04400-NO-PATTERNS-LINE                                 
012450             THRU P04400-EXIT.                                            
012460                                                                          
012470 P04000-EXIT.                                                             
012480     EXIT.                                                                
012490     EJECT                                                                
012500                                                                          
012510*****************************************************************         
012520*                                                               *         
012530*    PARAGRAPH:  P04100-TALLY-CATEGORIES                        *         
012540*                                                               *         
012550*    FUNCTION :  COUNT HOW MANY MASTER ENTRIES CARRY EACH OF    *         
012560*                THE 7 CATEGORY CODES.                          *         
012570*                                                               *         
012580*    CALLED BY:  P04000-PRODUCE-REPORT                          *         
012590*                                                               *         
012600*****************************************************************         
012610                                                                          
012620 P04100-TALLY-CATEGORIES.                                                 
012630                                                                          
012640     PERFORM  P04110-CLEAR-ONE-COUNT                                      
012650         THRU P04110-EXIT                                                 
012660       VARYING WS-CAT-IDX FROM 1 BY 1                                     
012670       UNTIL WS-CAT-IDX > 7.                                              
012680                                                                          
012690     PERFORM  P04120-TALLY-ONE-ENTRY                                      
012700         THRU P04120-EXIT                                                 
012710       VARYING MMT-IDX FROM 1 BY 1                                        
012720       UNTIL MMT-IDX > WS-MASTER-COUNT.                                   
012730                                                                          
012740 P04100-EXIT.                                                             
012750     EXIT.                                                                
012760     EJECT                                                                
012770                                                                          
012780 P04110-CLEAR-ONE-COUNT.                                                  
012790                                                                          
012800     MOVE 0                      TO WS-CAT-COUNT (WS-CAT-IDX).            
012810                                                                          
012820 P04110-EXIT.                                                             
012830     EXIT.                                                                
012840     EJECT                                                                
012850                                                                          
012860 P04120-TALLY-ONE-ENTRY.                                                  
012870                                                                          
012880     PERFORM  P04130-BUMP-ONE-CATEGORY                                    
012890         THRU P04130-EXIT                                                 
012900       VARYING MCT-IDX FROM 1 BY 1                                        
012910       UNTIL MCT-IDX > 7.                                                 
012920                                                                          
012930 P04120-EXIT.                                                             
012940     EXIT.                                                                
012950     EJECT                                                                
012960                                                                          
012970 P04130-BUMP-ONE-CATEGORY.                                                
012980                                                                          
012990     IF MCT-CODE (MCT-IDX)       = MMT-CATEGORY (MMT-IDX)                 
013000         ADD 1 TO WS-CAT-COUNT (MCT-IDX).                                 
013010                                                                          
013020 P04130-EXIT.                                                             
013030     EXIT.                                                                
013040     EJECT                                                                
013050                                                                          
013060*****************************************************************         
013070*                                                               *         
013080*    PARAGRAPH:  P04200-CRITICAL-SECTION                        *         
013090*                                                               *         
013100*    FUNCTION :  WRITE THE CRITICAL PATTERNS HEADER AND ONE     *         
013110*                BULLET LINE PER CATEGORY AT OR ABOVE THE       *         
013120*                CRITICAL THRESHOLD, IN TABLE ORDER.            *         
013130*                                                               *         
013140*    CALLED BY:  P04000-PRODUCE-REPORT                          *         
013150*                                                               *         
013160*****************************************************************         
013170                                                                          
013180 P04200-CRITICAL-SECTION.                                                 
013190                                                                          
013200     MOVE 0                      TO WS-GEN-TRIM-LEN.                      
013210     PERFORM  P04210-COUNT-CRITICAL                                       
013220         THRU P04210-EXIT                                                 
013230       VARYING WS-CAT-IDX FROM 1 BY 1                                     
013240       UNTIL WS-CAT-IDX > 7.                                              
013250                                                                          
013260     IF WS-GEN-TRIM-LEN          > 0                                      
013270         WRITE MPA-RPT-LINE      FROM WS-RPT-CRITICAL-HEADER              
013280         ADD WS-GEN-TRIM-LEN     TO WS-LOAD-LINE-NUM                      
013290         PERFORM  P04220-WRITE-CRITICAL-BULLET                            
013300             THRU P04220-EXIT                                             
013310           VARYING WS-CAT-IDX FROM 1 BY 1                                 
013320           UNTIL WS-CAT-IDX > 7.                                          
013330                                                                          
013340 P04200-EXIT.                                                             
013350     EXIT.                                                                
013360     EJECT                                                                
013370                                                                          
013380 P04210-COUNT-CRITICAL.                                                   
013390                                                                          
013400     IF WS-CAT-COUNT (WS-CAT-IDX) NOT < WS-CRITICAL-THRESHOLD             
013410         ADD 1                   TO WS-GEN-TRIM-LEN.                      
013420                                                                          
013430 P04210-EXIT.                                                             
013440     EXIT.                                                                
013450     EJECT                                                                
013460                                                                          
013470 P04220-WRITE-CRITICAL-BULLET.                                            
013480                                                                          
013490     IF WS-CAT-COUNT (WS-CAT-IDX) NOT < WS-CRITICAL-THRESHOLD             
013500         PERFORM  P04330-BUILD-BULLET-LINE                                
013510             THRU P04330-EXIT                                             
013520         WRITE MPA-RPT-LINE      FROM WS-RPT-BULLET-LINE.                 
013530                                                                          
013540 P04220-EXIT.                                                             
013550     EXIT.                                                                
013560     EJECT                                                                
013570                                                                          
013580*****************************************************************         
013590*                                                               *         
013600*    PARAGRAPH:  P04300-DETECTED-SECTION                        *         
013610*                                                               *         
013620*    FUNCTION :  WRITE THE DETECTED PATTERNS HEADER AND ONE     *         
013630*                BULLET LINE PER CATEGORY AT OR ABOVE THE       *         
013640*                PATTERN THRESHOLD BUT BELOW CRITICAL.          *         
013650*                                                               *         
013660*    CALLED BY:  P04000-PRODUCE-REPORT                          *         
013670*                                                               *         
013680*****************************************************************         
013690                                                                          
013700 P04300-DETECTED-SECTION.                                                 
013710                                                                          
013720     MOVE 0                      TO WS-GEN-TRIM-LEN.                      
013730     PERFORM  P04310-COUNT-DETECTED                                       
013740         THRU P04310-EXIT                                                 
013750       VARYING WS-CAT-IDX FROM 1 BY 1                                     
013760       UNTIL WS-CAT-IDX > 7.                                              
013770                                                                          
013780     IF WS-GEN-TRIM-LEN          > 0                                      
013790         WRITE MPA-RPT-LINE      FROM WS-RPT-DETECTED-HEADER              
013800         ADD WS-GEN-TRIM-LEN     TO WS-LOAD-LINE-NUM                      
013810         PERFORM  P04320-WRITE-DETECTED-BULLET                            
013820             THRU P04320-EXIT                                             
013830           VARYING WS-CAT-IDX FROM 1 BY 1                                 
013840           UNTIL WS-CAT-IDX > 7.                                          
013850                                                                          
013860 P04300-EXIT.                                                             
013870     EXIT.                                                                
013880     EJECT                                                                
013890                                                                          
013900 P04310-COUNT-DETECTED.                                                   
013910                                                                          
013920     IF WS-CAT-COUNT (WS-CAT-IDX) NOT < WS-PATTERN-THRESHOLD              
013930       AND WS-CAT-COUNT (WS-CAT-IDX) < WS-CRITICAL-THRESHOLD              
013940         ADD 1                   TO WS-GEN-TRIM-LEN.                      
013950                                                                          
013960 P04310-EXIT.                                                             
013970     EXIT.                                                                
013980     EJECT                                                                
013990                                                                          
014000 P04320-WRITE-DETECTED-BULLET.                                            
014010                                                                          
014020     IF WS-CAT-COUNT (WS-CAT-IDX) NOT < WS-PATTERN-THRESHOLD              
014030       AND WS-CAT-COUNT (WS-CAT-IDX) < WS-CRITICAL-THRESHOLD              
014040         PERFORM  P04330-BUILD-BULLET-LINE                                
014050             THRU P04330-EXIT                                             
014060         WRITE MPA-RPT-LINE      FROM WS-RPT-BULLET-LINE.                 
014070                                                                          
014080 P04320-EXIT.                                                             
014090     EXIT.                                                                
014100     EJECT                                                                
014110                                                                          
014120*****************************************************************         
014130*                                                               *         
014140*    PARAGRAPH:  P04330-BUILD-BULLET-LINE                       *         
014150*                                                               *         
014160*    FUNCTION :  STRING UP ONE '  - <CATEGORY> (<N> TIMES)'     *         
014170*                BULLET LINE FOR WS-CAT-IDX, TRIMMING THE       *         
014180*                CATEGORY CODE AND THE COUNT SO A SHORT CODE    *         
014190*                OR A SMALL COUNT DOES NOT LEAVE GAPS BEFORE    *         
014200*                THE '(' OR INSIDE IT, MPA-0127.                *         
014210*                                                               *         
014220*    CALLED BY:  P04220-WRITE-CRITICAL-BULLET,                  *         
014230*                P04320-WRITE-DETECTED-BULLET                   *         
014240*                                                               *         
014250*****************************************************************         
014260                                                                          
014270 P04330-BUILD-BULLET-LINE.                                                
014280                                                                          
014290     MOVE SPACES                 TO WRB-LINE-TEXT.                        
014300     MOVE MCT-CODE (WS-CAT-IDX)  TO WS-GEN-TRIM-TEXT.                     
014310     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
014320         THRU P09060-EXIT.                                                
014330     MOVE WS-GEN-TRIM-LEN        TO WS-CAT-TRIM-LEN.                      
014340                                                                          
014350     MOVE WS-CAT-COUNT (WS-CAT-IDX) TO WS-BULLET-COUNT-EDIT.              
014360     PERFORM  P09070-COMPUTE-CNT-LEN                                      
014370         THRU P09070-EXIT.                                                
014380                                                                          
014390     STRING '  - '                DELIMITED BY SIZE                       
014400            MCT-CODE (WS-CAT-IDX) (1: WS-CAT-TRIM-LEN)                    
014410                                   DELIMITED BY SIZE                      
014420            ' ('                  DELIMITED BY SIZE                       
014430            WS-BULLET-COUNT-EDIT  (6 - WS-CNT-TEXT-LEN:                   
014440                                   WS-CNT-TEXT-LEN)                       
014450                                   DELIMITED BY SIZE                      
014460            ' times)'             DELIMITED BY SIZE                       
014470       INTO WRB-LINE-TEXT.                                                
014480                                                                          
014490 P04330-EXIT.                                                             
014500     EXIT.                                                                
014510     EJECT                                                                
014520                                                                          
014530*****************************************************************         
014540*                                                               *         
014550*    PARAGRAPH:  P04400-NO-PATTERNS-LINE                        *         
014560*                                                               *         
014570*    FUNCTION :  NEITHER SECTION QUALIFIED -- WRITE THE SINGLE  *         
014580*                NO-RECURRING-PATTERNS LINE.                    *         
014590*                                                               *         
014600*    CALLED BY:  P04000-PRODUCE-REPORT                          *         
014610*                                                               *         
014620*****************************************************************         
014630                                                                          
014640 P04400-NO-PATTERNS-LINE.                                                 
014650                                                                          
014660     WRITE MPA-RPT-LINE          FROM WS-RPT-NO-PATTERN-LINE.             
014670                                                                          
014680 P04400-EXIT.                                                             
014690     EXIT.                                                                
014700     EJECT                                                                
014710                                                                          
014720*****************************************************************         
014730*                                                               *         
014740*    PARAGRAPH:  P08000-SAVE-MASTER                             *         
014750*                                                               *         
014760*    FUNCTION :  REWRITE THE ENTIRE MASTER FILE FROM THE        *         
014770*                IN-MEMORY TABLE -- HEADER COMMENT LINE FIRST,  *         
014780*                THEN ONE ENCODED LINE PER ENTRY, INSERTION     *         
014790*                ORDER.                                         *         
014800*                                                               *         
014810*    CALLED BY:  P02100-ADD-TRANSACTION,                        *         
014820*                P02200-UPDATE-TRANSACTION,                     *         
014830*                P02300-DELETE-TRANSACTION                      *         
014840*                                                               *         
014850*****************************************************************         
014860                                                                          
014870 P08000-SAVE-MASTER.                                                      
014880                                                                          
014890     CLOSE MPA-MASTER-FILE.                                               
014900     OPEN OUTPUT MPA-MASTER-FILE.                                         
014910                                                                          
014920     WRITE MPA-MASTER-FILE-REC   FROM WS-MASTER-HEADER-LINE.              
014930                                                                          
014940     IF WS-MASTER-COUNT          > 0                                      
014950         PERFORM  P08100-ENCODE-ONE-ENTRY                                 
014960             THRU P08100-EXIT                                             
014970           VARYING MMT-IDX FROM 1 BY 1                                    
014980           UNTIL MMT-IDX > WS-MASTER-COUNT.                               
014990                                                                          
015000     CLOSE MPA-MASTER-FILE.                                               
015010     OPEN INPUT MPA-MASTER-FILE.                                          
015020                                                                          
015030 P08000-EXIT.                                                             
015040     EXIT.                                                                
015050     EJECT                                                                
015060                                                                          
015070*****************************************************************         
015080*                                                               *         
015090*    PARAGRAPH:  P08100-ENCODE-ONE-ENTRY                        *         
015100*                                                               *         
015110*    FUNCTION :  ENCODE ONE MASTER ENTRY BACK TO A PIPE-        *         
015120*                DELIMITED LINE, ESCAPING ANY LITERAL '|' IN    *         
015130*                DESCRIPTION OR RESOLUTION AS '\|'.  THE FINAL  *         
015140*                STRING IS SPLIT ON WHETHER A RESOLUTION IS ON  *         
015150*                FILE, SINCE AN EMPTY ONE CANNOT BE REF-        *         
015160*                MODIFIED, MPA-0135.                            *         
015170*                                                               *         
015180*    CALLED BY:  P08000-SAVE-MASTER                             *         
015190*                                                               *         
015200*****************************************************************         
015210                                                                          
015220 P08100-ENCODE-ONE-ENTRY.                                                 
015230                                                                          
015240     MOVE MMT-DESCRIPTION (MMT-IDX) TO WS-ESC-SRC.                        
015250     PERFORM  P08150-ESCAPE-FIELD                                         
015260         THRU P08150-EXIT.                                                
015270     MOVE WS-ESC-OUT             TO WS-DESC-ESCAPED.                      
015280     MOVE WS-ESC-OUT-LEN         TO WS-DESC-ESC-LEN.                      
015290                                                                          
015300     MOVE MMT-RESOLUTION (MMT-IDX) TO WS-ESC-SRC.                         
015310     PERFORM  P08150-ESCAPE-FIELD                                         
015320         THRU P08150-EXIT.                                                
015330     MOVE WS-ESC-OUT             TO WS-RESOL-ESCAPED.                     
015340     MOVE WS-ESC-OUT-LEN         TO WS-RESOL-ESC-LEN.                     
015350                                                                          
015360     MOVE MMT-CATEGORY (MMT-IDX) TO WS-GEN-TRIM-TEXT.                     
015370     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
015380         THRU P09060-EXIT.                                                
015390     MOVE WS-GEN-TRIM-LEN        TO WS-CAT-TRIM-LEN.                      
015400                                                                          
015410     MOVE MMT-SEVERITY (MMT-IDX) TO WS-GEN-TRIM-TEXT.                     
015420     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
015430         THRU P09060-EXIT.                                                
015440     MOVE WS-GEN-TRIM-LEN        TO WS-SEV-TRIM-LEN.                      
015450                                                                          
015460     MOVE SPACES                 TO WS-MASTER-LINE.                       
015470                                                                          
015480     IF WS-RESOL-ESC-LEN         > 0                                      
015490         STRING MMT-ID (MMT-IDX) DELIMITED BY SIZE                        
015500                '|'              DELIMITED BY SIZE                        
015510                WS-DESC-ESCAPED (1: WS-DESC-ESC-LEN)                      
015520                                 DELIMITED BY SIZE                        
015530                '|'              DELIMITED BY SIZE                        
015540                MMT-CATEGORY (MMT-IDX) (1: WS-CAT-TRIM-LEN)               
015550                                 DELIMITED BY SIZE                        
015560                '|'              DELIMITED BY SIZE                        
015570                MMT-SEVERITY (MMT-IDX) (1: WS-SEV-TRIM-LEN)               
015580                                 DELIMITED BY SIZE                        
015590                '|'              DELIMITED BY SIZE                        
015600                MMT-DATE-DISPLAY (MMT-IDX)                                
015610                                 DELIMITED BY SIZE                        
015620                '|'              DELIMITED BY SIZE                        
015630                WS-RESOL-ESCAPED (1: WS-RESOL-ESC-LEN)                    
015640                                 DELIMITED BY SIZE                        
015650           INTO WS-MASTER-LINE                                            
015660     ELSE                                                                 
015670*        NO RESOLUTION ON FILE -- SKIP THE REF-MOD ON A ZERO-             
015680*        LENGTH WS-RESOL-ESCAPED, WHICH GnuCOBOL REJECTS AT RUN           
015690*        TIME, MPA-0135.                                                  
015700         STRING MMT-ID (MMT-IDX) DELIMITED BY SIZE                        
015710                '|'              DELIMITED BY SIZE                        
015720                WS-DESC-ESCAPED (1: WS-DESC-ESC-LEN)                      
015730                                 DELIMITED BY SIZE                        
015740                '|'              DELIMITED BY SIZE                        
015750                MMT-CATEGORY (MMT-IDX) (1: WS-CAT-TRIM-LEN)               
015760                                 DELIMITED BY SIZE                        
015770                '|'              DELIMITED BY SIZE                        
015780                MMT-SEVERITY (MMT-IDX) (1: WS-SEV-TRIM-LEN)               
015790                                 DELIMITED BY SIZE                        
015800                '|'              DELIMITED BY SIZE                        
015810                MMT-DATE-DISPLAY (MMT-IDX)                                
015820                                 DELIMITED BY SIZE                        
015830                '|'              DELIMITED BY SIZE                        
015840           INTO WS-MASTER-LINE.                                           
015850                                                                          
015860     WRITE MPA-MASTER-FILE-REC   FROM WS-MASTER-LINE.                     
015870                                                                          
015880 P08100-EXIT.                                                             
015890     EXIT.                                                                
015900     EJECT                                                                
015910                                                                          
015920*****************************************************************         
015930*                                                               *         
015940*    PARAGRAPH:  P08150-ESCAPE-FIELD                            *         
015950*                                                               *         
015960*    FUNCTION :  COPY WS-ESC-SRC TO WS-ESC-OUT, DOUBLING EVERY  *         
015970*                LITERAL '|' INTO '\|'.  SETS WS-ESC-OUT-LEN.   *         
015980*                                                               *         
015990*    CALLED BY:  P08100-ENCODE-ONE-ENTRY                        *         
016000*                                                               *         
016010*****************************************************************         
016020                                                                          
016030 P08150-ESCAPE-FIELD.                                                     
016040                                                                          
016050     MOVE WS-ESC-SRC             TO WS-GEN-TRIM-TEXT.                     
016060     PERFORM  P09060-COMPUTE-TRIM-LEN                                     
016070         THRU P09060-EXIT.                                                
016080                                                                          
016090     MOVE SPACES                 TO WS-ESC-OUT.                           
016100     MOVE 1                      TO WS-OUT-POS.                           
016110                                                                          
016120     IF WS-GEN-TRIM-LEN          > 0                                      
016130         PERFORM  P08160-ESCAPE-ONE-CHAR                                  
016140             THRU P08160-EXIT                                             
016150           VARYING WS-ML-POS FROM 1 BY 1                                  
016160           UNTIL WS-ML-POS > WS-GEN-TRIM-LEN.                             
016170                                                                          
016180     COMPUTE WS-ESC-OUT-LEN = WS-OUT-POS - 1.                             
016190                                                                          
016200 P08150-EXIT.                                                             
016210     EXIT.                                                                
016220     EJECT                                                                
016230                                                                          
016240 P08160-ESCAPE-ONE-CHAR.                                                  
016250                                                                          
016260     IF WS-ESC-SRC-CHAR (WS-ML-POS) = '|'                                 
016270         MOVE '\'                TO WS-ESC-OUT-CHAR (WS-OUT-POS)          
016280         ADD 1                   TO WS-OUT-POS                            
016290         MOVE '|'                TO WS-ESC-OUT-CHAR (WS-OUT-POS)          
016300         ADD 1                   TO WS-OUT-POS                            
016310     ELSE                                                                 
016320         MOVE WS-ESC-SRC-CHAR (WS-ML-POS)                                 
016330                                 TO WS-ESC-OUT-CHAR (WS-OUT-POS)          
016340         ADD 1                   TO WS-OUT-POS.                           
016350                                                                          
016360 P08160-EXIT.                                                             
016370     EXIT.                                                                
016380     EJECT                                                                
016390                                                                          
016400*****************************************************************         
016410*                                                               *         
016420*    PARAGRAPH:  P09060-COMPUTE-TRIM-LEN                        *         
016430*                                                               *         
016440*    FUNCTION :  BACKWARD TRAILING-SPACE SCAN OF WS-GEN-TRIM-   *         
016450*                TEXT -- GENERIC TRIMMED-LENGTH UTILITY USED    *         
016460*                THROUGHOUT THIS PROGRAM.  NO INTRINSIC         *         
016470*                FUNCTIONS ARE USED.                            *         
016480*                                                               *         
016490*    CALLED BY:  MANY                                           *         
016500*                                                               *         
016510*****************************************************************         
016520                                                                          
016530 P09060-COMPUTE-TRIM-LEN.                                                 
016540                                                                          
016550     PERFORM  P09065-CHECK-ONE-CHAR                                       
016560         THRU P09065-EXIT                                                 
016570       VARYING WS-GEN-TRIM-LEN FROM 500 BY -1                             
016580       UNTIL WS-GEN-TRIM-LEN = 0                                          
016590          OR WS-GEN-TRIM-TEXT (WS-GEN-TRIM-LEN: 1) NOT = SPACE.           
016600                                                                          
016610 P09060-EXIT.                                                             
016620     EXIT.                                                                
016630     EJECT                                                                
016640                                                                          
016650 P09065-CHECK-ONE-CHAR.                                                   
016660                                                                          
016670     CONTINUE.                                                            
016680                                                                          
016690 P09065-EXIT.                                                             
016700     EXIT.                                                                
016710     EJECT                                                                
016720                                                                          
016730*****************************************************************         
016740*                                                               *         
016750*    PARAGRAPH:  P09070-COMPUTE-CNT-LEN                         *         
016760*                                                               *         
016770*    FUNCTION :  WS-BULLET-COUNT-EDIT IS A ZERO-SUPPRESSED      *         
016780*                PIC ZZZZ9 FIELD, RIGHT-JUSTIFIED WITH THE LAST *         
016790*                DIGIT ALWAYS IN POSITION 5 -- SETS WS-CNT-TEXT-*         
016800*                LEN TO THE NUMBER OF DIGITS SO THE CALLER CAN  *         
016810*                STRING JUST THE DIGITS, NO LEADING BLANKS.     *         
016820*                                                               *         
016830*    CALLED BY:  P04330-BUILD-BULLET-LINE                       *         
016840*                                                               *         
016850*****************************************************************         
016860                                                                          
016870 P09070-COMPUTE-CNT-LEN.                                                  
016880                                                                          
016890     IF WS-CAT-COUNT (WS-CAT-IDX) < 10                                    
016900         MOVE 1                  TO WS-CNT-TEXT-LEN                       
016910     ELSE                                                                 
016920       IF WS-CAT-COUNT (WS-CAT-IDX) < 100                                 
016930           MOVE 2                TO WS-CNT-TEXT-LEN                       
016940       ELSE                                                               
016950         IF WS-CAT-COUNT (WS-CAT-IDX) < 1000                              
016960             MOVE 3              TO WS-CNT-TEXT-LEN                       
016970         ELSE                                                             
016980           IF WS-CAT-COUNT (WS-CAT-IDX) < 10000                           
016990               MOVE 4            TO WS-CNT-TEXT-LEN                       
017000           ELSE                                                           
017010               MOVE 5            TO WS-CNT-TEXT-LEN.                      
017020                                                                          
017030 P09070-EXIT.                                                             
017040     EXIT.                                                                
017050     EJECT                                                                
017060                                                                          
017070*****************************************************************         
017080*                                                               *         
017090*    PARAGRAPH:  P09100-EDIT-DATE-TEXT                          *         
017100*                                                               *         
017110*    FUNCTION :  EDIT WS-DATE-EDIT-TEXT (10 BYTES) AS A         *         
017120*                yyyy-MM-dd DATE -- POSITIONS 5 AND 8 MUST BE   *         
017130*                HYPHENS, THE REST NUMERIC, MONTH 01-12, DAY    *         
017140*                01-31.  SETS WS-DATE-EDIT-NUM ON SUCCESS.      *         
017150*                                                               *         
017160*    CALLED BY:  P01100-PARSE-MASTER-LINE, P02120-VALIDATE-DATE *         
017170*                                                               *         
017180*****************************************************************         
017190                                                                          
017200 P09100-EDIT-DATE-TEXT.                                                   
017210                                                                          
017220     SET TRANSACTION-VALID       TO TRUE.                                 
017230                                                                          
017240     IF WS-DATE-EDIT-TEXT (5:1) NOT = '-'                                 
017250       OR WS-DATE-EDIT-TEXT (8:1) NOT = '-'                               
017260         SET TRANSACTION-INVALID TO TRUE                                  
017270         GO TO P09100-EXIT.                                               
017280                                                                          
017290     IF WS-DATE-EDIT-YYYY NOT NUMERIC                                     
017300       OR WS-DATE-EDIT-MM   NOT NUMERIC                                   
017310       OR WS-DATE-EDIT-DD   NOT NUMERIC                                   
017320         SET TRANSACTION-INVALID TO TRUE                                  
017330         GO TO P09100-EXIT.                                               
017340                                                                          
017350     IF WS-DATE-EDIT-MM-N        < 1 OR > 12                              
017360         SET TRANSACTION-INVALID TO TRUE                                  
017370         GO TO P09100-EXIT.                                               
017380                                                                          
017390     IF WS-DATE-EDIT-DD-N        < 1 OR > 31                              
017400         SET TRANSACTION-INVALID TO TRUE                                  
017410         GO TO P09100-EXIT.                                               
017420                                                                          
017430     COMPUTE WS-DATE-EDIT-NUM =                                           
017440         (WS-DATE-EDIT-YYYY-N * 10000) +                                  
017450         (WS-DATE-EDIT-MM-N   *   100) +                                  
017460          WS-DATE-EDIT-DD-N.                                              
017470                                                                          
017480 P09100-EXIT.                                                             
017490     EXIT.                                                                
017500     EJECT                                                                
