000010******************************************************************        
000020* MISTAKE PATTERN ANALYZER (MPA)                                 *        
000030*                                                                *        
000040* STANDARD CATEGORY / PREVENTION-SUGGESTION TABLE FOR THE        *        
000050* ENTIRE APPLICATION.  ORDER OF THE 7 GROUPS BELOW IS THE FIXED  *        
000060* SCAN ORDER USED TO BREAK TIES IN MPASP1 AND IN MPAB01'S        *        
000070* FREQUENCY TALLY (P04100-TALLY-CATEGORIES) -- DO NOT RESEQUENCE.*        
000080******************************************************************        
000090 01  MPA-CATEGORY-TABLE.                                                  
000100***                                                                       
000110***  STRUCTURE = CATEGORY CODE, PREVENTION SUGGESTION TEXT                
000120***                                                                       
000130     05  FILLER                  PIC X(15)   VALUE                        
000140         'PROCRASTINATION'.                                               
000150     05  FILLER                  PIC X(40)   VALUE                        
000160         'Use time-boxing and deadlines'.                                 
000170     05  FILLER                  PIC X(15)   VALUE                        
000180         'POOR_PLANNING'.                                                 
000190     05  FILLER                  PIC X(40)   VALUE                        
000200         'Plan tasks before execution'.                                   
000210     05  FILLER                  PIC X(15)   VALUE                        
000220         'OVERCONFIDENCE'.                                                
000230     05  FILLER                  PIC X(40)   VALUE                        
000240         'Add validation checkpoints'.                                    
000250     05  FILLER                  PIC X(15)   VALUE                        
000260         'LACK_OF_FOCUS'.                                                 
000270     05  FILLER                  PIC X(40)   VALUE                        
000280         'Reduce distractions'.                                           
000290     05  FILLER                  PIC X(15)   VALUE                        
000300         'TECHNICAL'.                                                     
000310     05  FILLER                  PIC X(40)   VALUE                        
000320         'Improve testing and code review'.                               
000330     05  FILLER                  PIC X(15)   VALUE                        
000340         'COMMUNICATION'.                                                 
000350     05  FILLER                  PIC X(40)   VALUE                        
000360         'Clarify requirements early'.                                    
000370     05  FILLER                  PIC X(15)   VALUE                        
000380         'UNKNOWN'.                                                       
000390     05  FILLER                  PIC X(40)   VALUE                        
000400         'Review and analyze the situation'.                              
000410***                                                                       
000420***  REDEFINED CATEGORY TABLE                                             
000430***                                                                       
000440 01  MPA-CATEGORY-TABLE-R        REDEFINES MPA-CATEGORY-TABLE.            
000450     05  MCT-CATEGORY-GRP        OCCURS 7 TIMES                           
000460                                 INDEXED BY MCT-IDX.                      
000470         10  MCT-CODE            PIC X(15).                               
000480         10  MCT-SUGGESTION      PIC X(40).                               
