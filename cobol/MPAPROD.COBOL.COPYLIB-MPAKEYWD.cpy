000010******************************************************************        
000020* MISTAKE PATTERN ANALYZER (MPA)                                 *        
000030*                                                                *        
000040* CATEGORY KEYWORD TABLE -- ONE GROUP PER REAL CATEGORY (THE     *        
000050* UNKNOWN CATEGORY HAS NO KEYWORD LIST AND IS NEVER MATCHED).    *        
000060* MPASP1 SCANS THESE GROUPS IN THE FIXED ORDER BELOW AND THIS    *        
000070* ORDER IS WHAT MAKES A SCORING TIE DETERMINISTIC -- DO NOT      *        
000080* RESEQUENCE THE GROUPS OR THE KEYWORDS WITHOUT CHECKING MPASP1. *        
000090******************************************************************        
000100 77  MPA-KW-GROUP-MAX             PIC S9(05) VALUE +6  COMP-3.            
000110 77  MPA-KW-SLOT-MAX              PIC S9(05) VALUE +12 COMP-3.            
000120                                                                          
000130 01  MPA-KEYWORD-TABLE.                                                   
000140***                                                                       
000150***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
000160***                                                                       
000170     05  FILLER                  PIC X(15)   VALUE                        
000180         'PROCRASTINATION'.                                               
000190     05  FILLER                  PIC S9(5)   VALUE +9  COMP-3.            
000200     05  FILLER                  PIC X(20)   VALUE 'late'.                
000210     05  FILLER                  PIC X(20)   VALUE 'delay'.               
000220     05  FILLER                  PIC X(20)   VALUE 'delayed'.             
000230     05  FILLER                  PIC X(20)   VALUE 'postpone'.            
000240     05  FILLER                  PIC X(20)   VALUE 'postponed'.           
000250     05  FILLER                  PIC X(20)   VALUE 'procrastinate'.       
000260     05  FILLER                  PIC X(20)   VALUE 'procrastinated'.      
000270     05  FILLER                  PIC X(20)   VALUE 'put off'.             
000280     05  FILLER                  PIC X(20)   VALUE 'tomorrow'.            
000290     05  FILLER                  PIC X(20)   VALUE SPACES.                
000300     05  FILLER                  PIC X(20)   VALUE SPACES.                
000310     05  FILLER                  PIC X(20)   VALUE SPACES.                
000320***                                                                       
000330***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
000340***                                                                       
000350     05  FILLER                  PIC X(15)   VALUE                        
000360         'POOR_PLANNING'.                                                 
000370     05  FILLER                  PIC S9(5)   VALUE +10 COMP-3.            
000380     05  FILLER                  PIC X(20)   VALUE 'forgot'.              
000390     05  FILLER                  PIC X(20)   VALUE 'forgotten'.           
000400     05  FILLER                  PIC X(20)   VALUE 'rushed'.              
000410     05  FILLER                  PIC X(20)   VALUE 'rush'.                
000420     05  FILLER                  PIC X(20)   VALUE 'hurry'.               
000430     05  FILLER                  PIC X(20)   VALUE 'hurried'.             
000440     05  FILLER                  PIC X(20)   VALUE 'no plan'.             
000450     05  FILLER                  PIC X(20)   VALUE 'unplanned'.           
000460     05  FILLER                  PIC X(20)   VALUE 'last minute'.         
000470     05  FILLER                  PIC X(20)   VALUE 'unprepared'.          
000480     05  FILLER                  PIC X(20)   VALUE SPACES.                
000490     05  FILLER                  PIC X(20)   VALUE SPACES.                
000500***                                                                       
000510***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
000520***                                                                       
000530     05  FILLER                  PIC X(15)   VALUE                        
000540         'OVERCONFIDENCE'.                                                
000550     05  FILLER                  PIC S9(5)   VALUE +10 COMP-3.            
000560     05  FILLER                  PIC X(20)   VALUE 'assumed'.             
000570     05  FILLER                  PIC X(20)   VALUE 'assume'.              
000580     05  FILLER                  PIC X(20)   VALUE 'ignored'.             
000590     05  FILLER                  PIC X(20)   VALUE 'ignore'.              
000600     05  FILLER                  PIC X(20)   VALUE 'skipped'.             
000610     05  FILLER                  PIC X(20)   VALUE 'skip'.                
000620     05  FILLER                  PIC X(20)   VALUE 'overconfident'.       
000630     05  FILLER                  PIC X(20)   VALUE 'easy'.                
000640     05  FILLER                  PIC X(20)   VALUE 'obvious'.             
000650     05  FILLER                  PIC X(20)   VALUE "didn't check".        
000660     05  FILLER                  PIC X(20)   VALUE SPACES.                
000670     05  FILLER                  PIC X(20)   VALUE SPACES.                
000680***                                                                       
000690***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
000700***                                                                       
000710     05  FILLER                  PIC X(15)   VALUE                        
000720         'LACK_OF_FOCUS'.                                                 
000730     05  FILLER                  PIC S9(5)   VALUE +8  COMP-3.            
000740     05  FILLER                  PIC X(20)   VALUE 'distracted'.          
000750     05  FILLER                  PIC X(20)   VALUE 'distraction'.         
000760     05  FILLER                  PIC X(20)   VALUE 'unfocused'.           
000770     05  FILLER                  PIC X(20)   VALUE 'lost focus'.          
000780     05  FILLER                  PIC X(20)   VALUE 'interrupted'.         
000790     05  FILLER                  PIC X(20)   VALUE 'multitask'.           
000800     05  FILLER                  PIC X(20)   VALUE 'multitasking'.        
000810     05  FILLER                  PIC X(20)   VALUE 'sidetracked'.         
000820     05  FILLER                  PIC X(20)   VALUE SPACES.                
000830     05  FILLER                  PIC X(20)   VALUE SPACES.                
000840     05  FILLER                  PIC X(20)   VALUE SPACES.                
000850     05  FILLER                  PIC X(20)   VALUE SPACES.                
000860***                                                                       
000870***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
000880***                                                                       
000890     05  FILLER                  PIC X(15)   VALUE                        
000900         'TECHNICAL'.                                                     
000910     05  FILLER                  PIC S9(5)   VALUE +12 COMP-3.            
000920     05  FILLER                  PIC X(20)   VALUE 'bug'.                 
000930     05  FILLER                  PIC X(20)   VALUE 'error'.               
000940     05  FILLER                  PIC X(20)   VALUE 'crash'.               
000950     05  FILLER                  PIC X(20)   VALUE 'exception'.           
000960     05  FILLER                  PIC X(20)   VALUE 'code'.                
000970     05  FILLER                  PIC X(20)   VALUE 'syntax'.              
000980     05  FILLER                  PIC X(20)   VALUE 'compile'.             
000990     05  FILLER                  PIC X(20)   VALUE 'runtime'.             
001000     05  FILLER                  PIC X(20)   VALUE 'debug'.               
001010     05  FILLER                  PIC X(20)   VALUE 'fix'.                 
001020     05  FILLER                  PIC X(20)   VALUE 'broken'.              
001030     05  FILLER                  PIC X(20)   VALUE 'failed'.              
001040***                                                                       
001050***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                        
001060***                                                                       
001070     05  FILLER                  PIC X(15)   VALUE                        
001080         'COMMUNICATION'.                                                 
001090     05  FILLER                  PIC S9(5)   VALUE +10 COMP-3.            
001100     05  FILLER                  PIC X(20)   VALUE 'misunderstood'.       
001110     05  FILLER                  PIC X(20)   VALUE 'misunderstand'.       
001120     05  FILLER                  PIC X(20)   VALUE 'miscommunication'.    
001130     05  FILLER                  PIC X(20)   VALUE 'unclear'.             
001140     05  FILLER                  PIC X(20)   VALUE 'confused'.            
001150     05  FILLER                  PIC X(20)   VALUE 'wrong requirement'.   
001160     05  FILLER                  PIC X(20)   VALUE "didn't ask".          
001170     05  FILLER                  PIC X(20)   VALUE 'should have asked'.   
001180     05  FILLER                  PIC X(20)   VALUE 'misread'.             
001190     05  FILLER                  PIC X(20)   VALUE 'misinterpreted'.      
001200     05  FILLER                  PIC X(20)   VALUE SPACES.                
001210     05  FILLER                  PIC X(20)   VALUE SPACES.                
001220***                                                                       
001230***  REDEFINED KEYWORD TABLE                                              
001240***                                                                       
001250 01  MPA-KEYWORD-TABLE-R         REDEFINES MPA-KEYWORD-TABLE.             
001260     05  MKW-GROUP               OCCURS 6 TIMES                           
001270                                 INDEXED BY MKW-GRP-IDX.                  
001280         10  MKW-CATEGORY        PIC X(15).                               
001290         10  MKW-KEYWORD-COUNT   PIC S9(05)   COMP-3.                     
001300         10  MKW-KEYWORD         OCCURS 12 TIMES                          
001310                                 PIC X(20)                                
001320                                 INDEXED BY MKW-KW-IDX.                   
