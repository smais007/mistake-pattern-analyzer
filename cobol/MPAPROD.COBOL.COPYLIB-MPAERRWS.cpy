000010******************************************************************        
000020* MISTAKE PATTERN ANALYZER (MPA)                                 *        
000030*                                                                *        
000040* ERROR / REJECT WORK AREA DEFINITIONS FOR: TRANSACTION EDITS    *        
000050* AND FILE STATUS HANDLING (THIS PROGRAM HAS NO CICS, IMS-DLI,   *        
000060* DB2 OR MQSERIES FACILITIES TO REPORT ON).                      *        
000070******************************************************************        
000080                                                                          
000090 77  WS-MPA-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.        
000100                                                                          
000110 01  WS-MPA-REJECT-GENERAL.                                               
000120                                                                          
000130     05  WS-MPA-REJECT-TYPE      PIC X(04)       VALUE SPACES.            
000140         88  MPA-VALIDATION-REJECT                VALUE 'VALD'.           
000150         88  MPA-NOT-FOUND-REJECT                 VALUE 'NFND'.           
000160         88  MPA-FILE-STATUS-REJECT               VALUE 'FSTA'.           
000170                                                                          
000180******************************************************************        
000190*    MPA FORMATTED ERROR LINES                                   *        
000200******************************************************************        
000210                                                                          
000220 01  WS-MPA-ERROR-AREA.                                                   
000230     05  WMEA-ERROR-01           PIC X(80)       VALUE ALL '*'.           
000240     05  WMEA-ERROR-02.                                                   
000250         10 FILLER               PIC X(01)       VALUE '*'.               
000260         10 FILLER               PIC X(78)       VALUE SPACES.            
000270         10 FILLER               PIC X(01)       VALUE '*'.               
000280     05  WMEA-ERROR-03.                                                   
000290         10 FILLER               PIC X(01)       VALUE '*'.               
000300         10 FILLER               PIC X(78)       VALUE                    
000310         '   MISTAKE PATTERN ANALYZER (MPA) TRANSACTION REJECT '.         
000320         10 FILLER               PIC X(01)       VALUE '*'.               
000330     05  WMEA-ERROR-04.                                                   
000340         10 FILLER               PIC X(01)       VALUE '*'.               
000350         10 FILLER               PIC X(78)       VALUE SPACES.            
000360         10 FILLER               PIC X(01)       VALUE '*'.               
000370     05  WMEA-ERROR-05           PIC X(80)       VALUE ALL '*'.           
000380                                                                          
000390******************************************************************        
000400*    MPA TRANSACTION REJECT LINE                                 *        
000410******************************************************************        
000420                                                                          
000430 01  WS-MPA-TRANS-REJECT-01.                                              
000440     05  FILLER                  PIC X(01)       VALUE SPACES.            
000450     05  FILLER                  PIC X(07)       VALUE 'REJECT:'.         
000460     05  FILLER                  PIC X(01)       VALUE SPACES.            
000470     05  WMTR-FUNCTION-CODE      PIC X(01)       VALUE SPACES.            
000480     05  FILLER                  PIC X(03)       VALUE SPACES.            
000490     05  FILLER                  PIC X(07)       VALUE 'MST-ID='.         
000500     05  WMTR-MST-ID             PIC X(12)       VALUE SPACES.            
000510     05  FILLER                  PIC X(02)       VALUE SPACES.            
000520     05  WMTR-MESSAGE            PIC X(65)       VALUE SPACES.            
000530                                                                          
000540******************************************************************        
000550*    MPA LOAD-TIME SKIP WARNING LINE                             *        
000560******************************************************************        
000570                                                                          
000580 01  WS-MPA-SKIP-WARNING.                                                 
000590     05  FILLER                  PIC X(33)       VALUE                    
000600         'Skipping corrupted data at line '.                              
000610     05  WMSW-LINE-NUMBER        PIC ZZZZ9       VALUE ZEROES.            
000620     05  FILLER                  PIC X(02)       VALUE ': '.              
000630     05  WMSW-REASON             PIC X(45)       VALUE SPACES.            
