000010******************************************************************        
000020* MISTAKE PATTERN ANALYZER (MPA)                                 *        
000030*                                                                *        
000040* ADD/UPDATE/DELETE TRANSACTION RECORD -- LINE SEQUENTIAL,       *        
000050* FIXED LENGTH, ONE TRANSACTION PER LINE.  THE -PRESENT FLAGS    *        
000060* TELL MPAB01 WHICH FIELDS THIS TRANSACTION ACTUALLY SUPPLIES -- *        
000070* ON A 'U' TRANSACTION ONLY THE SUPPLIED FIELDS ARE APPLIED.     *        
000080******************************************************************        
000090 01  MPA-TRANS-RECORD.                                                    
000100     05  TRN-FUNCTION-CODE       PIC X(01).                               
000110         88  TRN-IS-ADD              VALUE 'A'.                           
000120         88  TRN-IS-UPDATE           VALUE 'U'.                           
000130         88  TRN-IS-DELETE           VALUE 'D'.                           
000140     05  TRN-MST-ID              PIC X(12).                               
000150     05  TRN-DESCRIPTION-PRESENT PIC X(01).                               
000160         88  TRN-DESCRIPTION-SUPPLIED VALUE 'Y'.                          
000170     05  TRN-DESCRIPTION         PIC X(500).                              
000180     05  TRN-SEVERITY-PRESENT    PIC X(01).                               
000190         88  TRN-SEVERITY-SUPPLIED   VALUE 'Y'.                           
000200     05  TRN-SEVERITY            PIC X(06).                               
000210     05  TRN-DATE-PRESENT        PIC X(01).                               
000220         88  TRN-DATE-SUPPLIED       VALUE 'Y'.                           
000230     05  TRN-DATE                PIC X(10).                               
000240     05  TRN-RESOLUTION-PRESENT  PIC X(01).                               
000250         88  TRN-RESOLUTION-SUPPLIED VALUE 'Y'.                           
000260     05  TRN-RESOLUTION          PIC X(500).                              
000270     05  FILLER                  PIC X(051).                              
