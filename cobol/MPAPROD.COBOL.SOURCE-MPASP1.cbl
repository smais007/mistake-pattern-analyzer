000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.  MPASP1.                                                     
000030 AUTHOR.      R DONOVAN.                                                  
000040 INSTALLATION. COMPUWARE CORPORATION.                                     
000050 DATE-WRITTEN. 03/14/89.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY.    MPA INTERNAL USE ONLY.                                      
000080*                                                                         
000090*****************************************************************         
000100*                 MISTAKE PATTERN ANALYZER (MPA)                *         
000110*                       COMPUWARE CORPORATION                   *         
000120*                                                               *         
000130* PROGRAM :   MPASP1                                            *         
000140* TRANS   :   N/A                                               *         
000150* MAPSET  :   N/A                                               *         
000160*                                                               *         
000170* FUNCTION:   PROGRAM MPASP1 IS A CALLED SUBROUTINE THAT WILL   *         
000180*             SCAN A MISTAKE DESCRIPTION PASSED BY THE CALLER   *         
000190*             FOR CATEGORY KEYWORDS AND RETURN THE MISTAKE      *         
000200*             CATEGORY CODE THAT BEST MATCHES THE TEXT.  EACH   *         
000210*             CATEGORY IS SCORED BY HOW MANY OF ITS OWN         *         
000220*             KEYWORDS APPEAR (EACH KEYWORD SCORES AT MOST 1,   *         
000230*             OCCURRING ONCE OR TWENTY TIMES MAKE NO            *         
000240*             DIFFERENCE).  THE CATEGORY WITH THE HIGHEST       *         
000250*             SCORE WINS; A TIE IS BROKEN BY KEEPING THE FIRST  *         
000260*             CATEGORY SCANNED (SEE COPYLIB MPAKEYWD FOR THE    *         
000270*             FIXED SCAN ORDER).  IF NO CATEGORY SCORES ABOVE   *         
000280*             ZERO THE RESULT IS UNKNOWN.                       *         
000290*                                                               *         
000300* FILES   :   NONE                                              *         
000310*                                                               *         
000320* TRANSACTIONS GENERATED: N/A                                   *         
000330*                                                               *         
000340* PFKEYS  :   N/A                                               *         
000350*                                                               *         
000360*****************************************************************         
000370*             PROGRAM CHANGE LOG                                *         
000380*             -------------------                               *         
000390*                                                               *         
000400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
000410*  --------   --------------------  --------------------------  *         
000420*  03/14/89   R DONOVAN             INITIAL VERSION -- REQUEST  *         
000430*                                   MPA-0007, SIX-CATEGORY      *         
000440*                                   KEYWORD SCORING SUBROUTINE  *         
000450*  09/02/91   R DONOVAN             ADDED LACK_OF_FOCUS         *         
000460*                                   CATEGORY PER MPA-0031       *         
000470*  01/18/94   T MASELLI             ADDED COMMUNICATION         *         
000480*                                   CATEGORY PER MPA-0058       *         
000490*  07/30/96   T MASELLI             CORRECTED TIE-BREAK TO      *         
000500*                                   STRICTLY-GREATER COMPARE -- *         
000510*                                   EQUAL SCORES WERE FLIPPING  *         
000520*                                   THE WINNER ON RERUN, MPA-0074*        
000530*  11/12/98   C LUBINSKI            Y2K REVIEW -- NO DATE       *         
000540*                                   FIELDS IN THIS PROGRAM, NO  *         
000550*                                   CHANGE REQUIRED, MPA-0091   *         
000560*  04/05/00   C LUBINSKI            REMOVED DEAD OVERCONFIDENCE *         
000570*                                   SYNONYM 'CARELESS' AFTER    *         
000580*                                   USER COMPLAINTS OF FALSE    *         
000590*                                   HITS ON UNRELATED ENTRIES,  *         
000600*                                   MPA-0103                    *         
000610*  02/22/03   D WREN                WIDENED KEYWORD SLOT TO     *         
000620*                                   X(20) FOR MULTI-WORD        *         
000630*                                   PHRASES, MPA-0118           *         
000640*                                                               *         
000650*****************************************************************         
000660 ENVIRONMENT DIVISION.                                                    
000670 DATA DIVISION.                                                           
000680 WORKING-STORAGE SECTION.                                                 
000690     EJECT                                                                
000700                                                                          
000710*****************************************************************         
000720*    CATEGORY KEYWORD TABLE                                     *         
000730*****************************************************************         
000740                                                                          
000750     COPY MPAKEYWD.                                                       
000760     EJECT                                                                
000770                                                                          
000780*****************************************************************         
000790*    SWITCHES                                                   *         
000800*****************************************************************         
000810                                                                          
000820 01  WS-SWITCHES.                                                         
000830     05  WS-MATCH-SW             PIC X       VALUE 'N'.                   
000840         88  KEYWORD-MATCHED                 VALUE 'Y'.                   
000850         88  KEYWORD-NOT-MATCHED             VALUE 'N'.                   
000860     05  FILLER                  PIC X(09)   VALUE SPACES.                
000870                                                                          
000880*****************************************************************         
000890*    COUNTERS AND SUBSCRIPTS                                    *         
000900*****************************************************************         
000910                                                                          
000920 01  WS-COUNTERS.                                                         
000930     05  WS-BEST-SCORE           PIC S9(05)  COMP VALUE 0.                
000940     05  WS-GROUP-SCORE          PIC S9(05)  COMP VALUE 0.                
000950     05  WS-DESC-LEN             PIC S9(05)  COMP VALUE 0.                
000960     05  WS-KEY-LEN              PIC S9(05)  COMP VALUE 0.                
000970     05  WS-GEN-LEN              PIC S9(05)  COMP VALUE 0.                
000980     05  WS-SCAN-SUB             PIC S9(05)  COMP VALUE 0.                
000990     05  FILLER                  PIC X(10)   VALUE SPACES.                
001000                                                                          
001010 01  WS-BEST-CATEGORY-AREA.                                               
001020     05  WS-BEST-CATEGORY        PIC X(15)   VALUE SPACES.                
001030     05  FILLER                  PIC X(05)   VALUE SPACES.                
001040     EJECT                                                                
001050                                                                          
001060*****************************************************************         
001070*    LOWER-CASE CONVERSION TABLE (NO INTRINSIC FUNCTIONS USED)  *         
001080*****************************************************************         
001090                                                                          
001100 01  WS-CASE-CONVERSION-TABLE.                                            
001110     05  WS-UPPER-ALPHABET       PIC X(26)   VALUE                        
001120         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
001130     05  WS-LOWER-ALPHABET       PIC X(26)   VALUE                        
001140         'abcdefghijklmnopqrstuvwxyz'.                                    
001150     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001160                                                                          
001170*****************************************************************         
001180*    DESCRIPTION WORK AREA (LOWER-CASED COPY OF LS-DESCRIPTION) *         
001190*****************************************************************         
001200                                                                          
001210 01  WS-DESCRIPTION-WORK-AREA.                                            
001220     05  WS-LOWER-DESCRIPTION    PIC X(500).                              
001230     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001240                                                                          
001250 01  WS-DESCRIPTION-WORK-AREA-R                                           
001260                                 REDEFINES WS-DESCRIPTION-WORK-AREA.      
001270     05  WS-LD-CHAR              PIC X OCCURS 501 TIMES.                  
001280     EJECT                                                                
001290                                                                          
001300*****************************************************************         
001310*    GENERIC TRIMMED-LENGTH WORK AREA                           *         
001320*****************************************************************         
001330                                                                          
001340 01  WS-GEN-WORK-AREA.                                                    
001350     05  WS-GEN-TEXT             PIC X(500).                              
001360     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001370                                                                          
001380 01  WS-KEY-WORK-AREA.                                                    
001390     05  WS-KEY-TEXT             PIC X(20).                               
001400     05  FILLER                  PIC X(05)   VALUE SPACES.                
001410     EJECT                                                                
001420                                                                          
001430*****************************************************************         
001440*    L I N K A G E     S E C T I O N                            *         
001450*****************************************************************         
001460                                                                          
001470 LINKAGE SECTION.                                                         
001480 01  LS-DESCRIPTION              PIC X(500).                              
001490                                                                          
001500 01  LS-CATEGORY-AREA.                                                    
001510     05  LS-CATEGORY             PIC X(15).                               
001520                                                                          
001530 01  LS-CATEGORY-AREA-R          REDEFINES LS-CATEGORY-AREA.              
001540     05  LS-CATEGORY-FIRST-CHAR  PIC X.                                   
001550     05  FILLER                  PIC X(14).                               
001560     EJECT                                                                
001570                                                                          
001580*****************************************************************         
001590*    P R O C E D U R E    D I V I S I O N                       *         
001600*****************************************************************         
001610                                                                          
001620 PROCEDURE DIVISION USING LS-DESCRIPTION LS-CATEGORY.                     
001630                                                                          
001640*****************************************************************         
001650*                                                               *         
001660*    PARAGRAPH:  S00000-MAINLINE                                *         
001670*                                                               *         
001680*    FUNCTION :  ENTRY POINT.  SCORE EVERY CATEGORY GROUP AND   *         
001690*                RETURN THE BEST MATCH TO THE CALLER.           *         
001700*                                                               *         
001710*    CALLED BY:  NONE (SUBPROGRAM ENTRY)                        *         
001720*                                                               *         
001730*****************************************************************         
001740                                                                          
001750 S00000-MAINLINE.                                                         
001760                                                                          
001770     PERFORM  S01000-INITIALIZE                                           
001780         THRU S01000-EXIT.                                                
001790                                                                          
001800     PERFORM  S01100-SCAN-CATEGORIES                                      
001810         THRU S01190-SCAN-CATEGORIES-EXIT                                 
001820       VARYING MKW-GRP-IDX FROM 1 BY 1                                    
001830       UNTIL MKW-GRP-IDX > MPA-KW-GROUP-MAX.                              
001840                                                                          
001850     PERFORM  S01900-SET-RESULT                                           
001860         THRU S01900-EXIT.                                                
001870                                                                          
001880     GOBACK.                                                              
001890                                                                          
001900 S00000-EXIT.                                                             
001910     EXIT.                                                                
001920     EJECT                                                                
001930                                                                          
001940*****************************************************************         
001950*                                                               *         
001960*    PARAGRAPH:  S01000-INITIALIZE                              *         
001970*                                                               *         
001980*    FUNCTION :  LOWER-CASE THE CALLER'S DESCRIPTION AND        *         
001990*                COMPUTE ITS TRIMMED LENGTH.  A TRAILING-SPACE  *         
002000*                SCAN IS USED IN PLACE OF AN INTRINSIC FUNCTION.*         
002010*                                                               *         
002020*    CALLED BY:  S00000-MAINLINE                                *         
002030*                                                               *         
002040*****************************************************************         
002050                                                                          
002060 S01000-INITIALIZE.                                                       
002070                                                                          
002080     MOVE LS-DESCRIPTION         TO WS-LOWER-DESCRIPTION.                 
002090     INSPECT WS-LOWER-DESCRIPTION                                         
002100         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
002110                                                                          
002120     MOVE WS-LOWER-DESCRIPTION   TO WS-GEN-TEXT.                          
002130                                                                          
002140     PERFORM  S01060-CHECK-GEN-CHAR                                       
002150         THRU S01060-EXIT                                                 
002160       VARYING WS-GEN-LEN FROM 500 BY -1                                  
002170       UNTIL WS-GEN-LEN = 0                                               
002180          OR WS-GEN-TEXT (WS-GEN-LEN:1) NOT = SPACE.                      
002190                                                                          
002200     MOVE WS-GEN-LEN             TO WS-DESC-LEN.                          
002210     MOVE 0                      TO WS-BEST-SCORE.                        
002220     MOVE SPACES                 TO WS-BEST-CATEGORY.                     
002230                                                                          
002240 S01000-EXIT.                                                             
002250     EXIT.                                                                
002260     EJECT                                                                
002270                                                                          
002280*****************************************************************         
002290*                                                               *         
002300*    PARAGRAPH:  S01100-SCAN-CATEGORIES                         *         
002310*                                                               *         
002320*    FUNCTION :  SCORE ONE CATEGORY GROUP (MKW-GRP-IDX) AGAINST *         
002330*                THE LOWER-CASED DESCRIPTION AND KEEP IT AS THE *         
002340*                BEST MATCH ONLY WHEN ITS SCORE STRICTLY BEATS  *         
002350*                THE CURRENT BEST -- THIS IS WHAT FIXES THE     *         
002360*                TIE-BREAK TO THE TABLE'S SCAN ORDER.           *         
002370*                                                               *         
002380*    CALLED BY:  S00000-MAINLINE                                *         
002390*                                                               *         
002400*****************************************************************         
002410                                                                          
002420 S01100-SCAN-CATEGORIES.                                                  
002430                                                                          
002440     MOVE 0                      TO WS-GROUP-SCORE.                       
002450                                                                          
002460     PERFORM  S01200-SCORE-ONE-KEYWORD                                    
002470         THRU S01200-EXIT                                                 
002480       VARYING MKW-KW-IDX FROM 1 BY 1                                     
002490       UNTIL MKW-KW-IDX > MKW-KEYWORD-COUNT (MKW-GRP-IDX).                
002500                                                                          
002510     IF WS-GROUP-SCORE           > WS-BEST-SCORE                          
002520         MOVE WS-GROUP-SCORE     TO WS-BEST-SCORE                         
002530         MOVE MKW-CATEGORY (MKW-GRP-IDX)                                  
002540                                 TO WS-BEST-CATEGORY.                     
002550                                                                          
002560 S01190-SCAN-CATEGORIES-EXIT.                                             
002570     EXIT.                                                                
002580     EJECT                                                                
002590                                                                          
002600*****************************************************************         
002610*                                                               *         
002620*    PARAGRAPH:  S01200-SCORE-ONE-KEYWORD                       *         
002630*                                                               *         
002640*    FUNCTION :  TEST ONE KEYWORD (MKW-KW-IDX OF THE CURRENT    *         
002650*                GROUP) AS A CASE-INSENSITIVE SUBSTRING OF THE  *         
002660*                DESCRIPTION.  A MATCHING KEYWORD ADDS 1 TO     *         
002670*                THE GROUP'S SCORE NO MATTER HOW MANY TIMES IT  *         
002680*                ACTUALLY APPEARS.                              *         
002690*                                                               *         
002700*    CALLED BY:  S01100-SCAN-CATEGORIES                         *         
002710*                                                               *         
002720*****************************************************************         
002730                                                                          
002740 S01200-SCORE-ONE-KEYWORD.                                                
002750                                                                          
002760     MOVE MKW-KEYWORD (MKW-GRP-IDX MKW-KW-IDX)                            
002770                                 TO WS-KEY-TEXT.                          
002780     MOVE WS-KEY-TEXT            TO WS-GEN-TEXT.                          
002790                                                                          
002800     PERFORM  S01060-CHECK-GEN-CHAR                                       
002810         THRU S01060-EXIT                                                 
002820       VARYING WS-GEN-LEN FROM 500 BY -1                                  
002830       UNTIL WS-GEN-LEN = 0                                               
002840          OR WS-GEN-TEXT (WS-GEN-LEN:1) NOT = SPACE.                      
002850                                                                          
002860     MOVE WS-GEN-LEN             TO WS-KEY-LEN.                           
002870                                                                          
002880     IF WS-KEY-LEN               > 0                                      
002890       AND WS-KEY-LEN        NOT > WS-DESC-LEN                            
002900         MOVE 'N'                TO WS-MATCH-SW                           
002910         PERFORM  S01300-CHECK-POSITION                                   
002920             THRU S01300-EXIT                                             
002930           VARYING WS-SCAN-SUB FROM 1 BY 1                                
002940           UNTIL WS-SCAN-SUB > (WS-DESC-LEN - WS-KEY-LEN + 1)             
002950              OR KEYWORD-MATCHED                                          
002960         IF KEYWORD-MATCHED                                               
002970             ADD 1               TO WS-GROUP-SCORE.                       
002980                                                                          
002990 S01200-EXIT.                                                             
003000     EXIT.                                                                
003010     EJECT                                                                
003020                                                                          
003030*****************************************************************         
003040*                                                               *         
003050*    PARAGRAPH:  S01300-CHECK-POSITION                          *         
003060*                                                               *         
003070*    FUNCTION :  COMPARE THE KEYWORD AGAINST ONE STARTING       *         
003080*                POSITION (WS-SCAN-SUB) OF THE DESCRIPTION.     *         
003090*                                                               *         
003100*    CALLED BY:  S01200-SCORE-ONE-KEYWORD                       *         
003110*                                                               *         
003120*****************************************************************         
003130                                                                          
003140 S01300-CHECK-POSITION.                                                   
003150                                                                          
003160     IF WS-LOWER-DESCRIPTION (WS-SCAN-SUB: WS-KEY-LEN)                    
003170                                 = WS-KEY-TEXT (1: WS-KEY-LEN)            
003180         SET KEYWORD-MATCHED     TO TRUE.                                 
003190                                                                          
003200 S01300-EXIT.                                                             
003210     EXIT.                                                                
003220     EJECT                                                                
003230                                                                          
003240*****************************************************************         
003250*                                                               *         
003260*    PARAGRAPH:  S01060-CHECK-GEN-CHAR                          *         
003270*                                                               *         
003280*    FUNCTION :  BODY OF THE BACKWARD TRAILING-SPACE SCAN USED  *         
003290*                TO TRIM WS-GEN-TEXT (DESCRIPTION OR KEYWORD).  *         
003300*                THE OUT-OF-LINE PERFORM ... VARYING ... UNTIL  *         
003310*                THAT CALLS THIS PARAGRAPH DOES ALL THE WORK;   *         
003320*                THIS PARAGRAPH ONLY NEEDS TO EXIST SO THE      *         
003330*                UNTIL TEST HAS A BODY TO PERFORM.              *         
003340*                                                               *         
003350*    CALLED BY:  S01000-INITIALIZE, S01200-SCORE-ONE-KEYWORD    *         
003360*                                                               *         
003370*****************************************************************         
003380                                                                          
003390 S01060-CHECK-GEN-CHAR.                                                   
003400                                                                          
003410     CONTINUE.                                                            
003420                                                                          
003430 S01060-EXIT.                                                             
003440     EXIT.                                                                
003450     EJECT                                                                
003460                                                                          
003470*****************************************************************         
003480*                                                               *         
003490*    PARAGRAPH:  S01900-SET-RESULT                              *         
003500*                                                               *         
003510*    FUNCTION :  MOVE THE WINNING CATEGORY (OR UNKNOWN, IF NO   *         
003520*                CATEGORY SCORED ABOVE ZERO) TO THE CALLER'S    *         
003530*                RETURN AREA.                                   *         
003540*                                                               *         
003550*    CALLED BY:  S00000-MAINLINE                                *         
003560*                                                               *         
003570*****************************************************************         
003580                                                                          
003590 S01900-SET-RESULT.                                                       
003600                                                                          
003610     IF WS-BEST-SCORE            > 0                                      
003620         MOVE WS-BEST-CATEGORY   TO LS-CATEGORY                           
003630     ELSE                                                                 
003640         MOVE 'UNKNOWN'          TO LS-CATEGORY.                          
003650                                                                          
003660 S01900-EXIT.                                                             
003670     EXIT.                                                                
003680     EJECT                                                                
