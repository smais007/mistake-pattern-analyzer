000010******************************************************************        
000020* MISTAKE PATTERN ANALYZER (MPA)                                 *        
000030*                                                                *        
000040* MISTAKE MASTER RECORD -- LINE SEQUENTIAL, PIPE (|) DELIMITED   *        
000050*                                                                *        
000060* WORKING FORM OF ONE LOG ENTRY.  USED TO BUILD A NEW ENTRY ON   *        
000070* ADD, TO HOLD THE ENTRY CURRENTLY BEING APPLIED ON UPDATE, AND  *        
000080* AS THE ENCODE/DECODE AREA WHEN THE MASTER FILE IS READ OR      *        
000090* REWRITTEN.  THE 6 FIELDS BELOW ARE WRITTEN TO MPAMSTR IN THIS  *        
000100* ORDER SEPARATED BY '|' -- SEE MPAB01 PARAGRAPHS P01000/P08000. *        
000110******************************************************************        
000120 01  MISTAKE-RECORD.                                                      
000130     05  MST-ID                  PIC X(12).                               
000140     05  MST-ID-R  REDEFINES                                              
000150         MST-ID.                                                          
000160         10  MST-ID-PREFIX       PIC X(04).                               
000170         10  MST-ID-HEX          PIC X(08).                               
000180     05  MST-DESCRIPTION         PIC X(500).                              
000190     05  MST-CATEGORY            PIC X(15).                               
000200         88  MST-CAT-PROCRASTINATION VALUE 'PROCRASTINATION'.             
000210         88  MST-CAT-POOR-PLANNING   VALUE 'POOR_PLANNING'.               
000220         88  MST-CAT-OVERCONFIDENCE  VALUE 'OVERCONFIDENCE'.              
000230         88  MST-CAT-LACK-OF-FOCUS   VALUE 'LACK_OF_FOCUS'.               
000240         88  MST-CAT-TECHNICAL       VALUE 'TECHNICAL'.                   
000250         88  MST-CAT-COMMUNICATION   VALUE 'COMMUNICATION'.               
000260         88  MST-CAT-UNKNOWN         VALUE 'UNKNOWN'.                     
000270     05  MST-SEVERITY            PIC X(06).                               
000280         88  MST-SEV-LOW             VALUE 'LOW'.                         
000290         88  MST-SEV-MEDIUM          VALUE 'MEDIUM'.                      
000300         88  MST-SEV-HIGH            VALUE 'HIGH'.                        
000310     05  MST-DATE.                                                        
000320         10  MST-DATE-YYYY       PIC 9(04).                               
000330         10  MST-DATE-MM         PIC 9(02).                               
000340         10  MST-DATE-DD         PIC 9(02).                               
000350     05  MST-DATE-DISPLAY        PIC X(10).                               
000360     05  MST-RESOLUTION          PIC X(500).                              
000370     05  FILLER                  PIC X(010).                              
